000100****************************************************************00000100
000200* TBS - TRAIN BOOKING SYSTEM                                     00000200
000300* ALL RIGHTS RESERVED - STATE DATA CENTER APPLICATIONS GROUP     00000300
000400****************************************************************00000400
000500* PROGRAM:  TBSWAIT                                              00000500
000600*                                                                00000600
000700* AUTHOR :  R. H. TEAL                                           00000700
000800*                                                                00000800
000900* CALLED SUBPROGRAM - OWNS WAITLIST-FILE / WAITLIST-FILE-OUT     00000900
001000* AND THE WAITLIST QUEUE DISCIPLINE FOR EVERY TRAIN/ROUTE PAIR.  00001000
001100* SAME SHAPE AS TBSRAC BUT UNCAPPED - THERE IS NO 11TH-ENTRY     00001100
001200* OVERFLOW BECAUSE THE WAITLIST IS THE LAST STOP FOR A REQUEST.  00001200
001300* WAITLIST-FILE IS LOADED WHOLE ON THE FIRST CALL AND SPILLED    00001300
001400* BACK OUT TO WAITLIST-FILE-OUT WHEN THE 'CLOSE' FUNCTION        00001400
001500* ARRIVES.                                                       00001500
001600*                                                                00001600
001700* FUNCTIONS SUPPORTED (LK-WL-FUNCTION) -                         00001700
001800*   'ADD  '   ADMIT LK-USER-ID TO THE WAITLIST FOR (LK-TRAIN-ID, 00001800
001900*             LK-ROUTE-ID).  ALWAYS SUCCEEDS.                    00001900
002000*   'PROMO'   PROMOTES THE LOWEST-POSITION ACTIVE ENTRY FOR      00002000
002100*             (LK-TRAIN-ID, LK-ROUTE-ID), RENUMBERS THE REST,    00002100
002200*             RETURNS LK-PROMOTED-USER-ID, OR LK-RETURN-CODE =   00002200
002300*             '1' IF THE PAIR HAS NO ACTIVE ENTRY.               00002300
002400*   'CLOSE'   WRITES THE TABLE BACK TO WAITLIST-FILE-OUT AND     00002400
002500*             CLOSES BOTH FILES.  MUST BE THE LAST CALL OF THE   00002500
002600*             RUN.                                               00002600
002700****************************************************************00002700
002701*                                                                00002701
002800* MAINTENANCE LOG                                                00002800
002900* ---------------------------------------------------------      00002900
003000* YYMMDD  BY    TICKET     DESCRIPTION                          00003000
003100* ---------------------------------------------------------      00003100
003200* 890711  RHT   TBS-0019   ORIGINAL PROGRAM                     00003200
003300* 980921  DLK   TBS-0233   Y2K - CENTURY WINDOW ON LOAD          00003300
003400* 111003  PMS   TBS-0344   WAITLIST-ID NOW DERIVED FROM MAX ON   00003400
003500*                          LOAD - WAS COLLIDING AFTER COLD START00003500
003510* 150211  PMS   TBS-0360   700-LOAD-WL-TABLE NOW GOES TO 799-WL- 00003510
003520*                          LOAD-ERROR ON A FATAL WAITLIST-FILE   00003520
003530*                          OPEN STATUS INSTEAD OF FALLING        00003530
003540*                          THROUGH.  000-MAIN LOAD PERFORM       00003540
003550*                          COLLAPSED TO 700 THRU 710.            00003550
003600****************************************************************00003600
003700 IDENTIFICATION DIVISION.                                        00003700
003800 PROGRAM-ID. TBSWAIT.                                            00003800
003900 AUTHOR. R. H. TEAL.                                             00003900
004000 INSTALLATION. STATE DATA CENTER - RAIL DIVISION.                00004000
004100 DATE-WRITTEN. 07/11/89.                                         00004100
004200 DATE-COMPILED.                                                  00004200
004300 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                    00004300
004400****************************************************************00004400
004500 ENVIRONMENT DIVISION.                                           00004500
004600 CONFIGURATION SECTION.                                          00004600
004700 SOURCE-COMPUTER. IBM-370.                                       00004700
004800 OBJECT-COMPUTER. IBM-370.                                       00004800
004900 SPECIAL-NAMES.                                                  00004900
005000     C01 IS TOP-OF-FORM.                                         00005000
005100 INPUT-OUTPUT SECTION.                                           00005100
005200 FILE-CONTROL.                                                   00005200
005300                                                                 00005300
005400     SELECT WAITLIST-FILE     ASSIGN TO WLFILE                   00005400
005500         ACCESS IS SEQUENTIAL                                    00005500
005600         FILE STATUS IS WS-WLFILE-STATUS.                        00005600
005700                                                                 00005700
005800     SELECT WAITLIST-FILE-OUT ASSIGN TO WLOUT                    00005800
005900         ACCESS IS SEQUENTIAL                                    00005900
006000         FILE STATUS IS WS-WLOUT-STATUS.                         00006000
006100                                                                 00006100
006200****************************************************************00006200
007000 DATA DIVISION.                                                  00007000
007100 FILE SECTION.                                                   00007100
007200                                                                 00007200
007300 FD  WAITLIST-FILE                                               00007300
007400     RECORDING MODE IS F.                                        00007400
007500 COPY TBSWLR REPLACING ==:TAG:== BY ==WL==.                      00007500
007600                                                                 00007600
007700 FD  WAITLIST-FILE-OUT                                           00007700
007800     RECORDING MODE IS F.                                        00007800
007900 COPY TBSWLR REPLACING ==:TAG:== BY ==WLO==.                     00007900
008000                                                                 00008000
008100****************************************************************00008100
008200 WORKING-STORAGE SECTION.                                        00008200
008300****************************************************************00008300
008400 77  WS-MAX-WL-ENTRIES           PIC 9(4) COMP VALUE 4000.       00008400
008500 77  WS-FIRST-CALL-SW            PIC X    VALUE 'N'.             00008500
008600     88  WS-TABLE-LOADED             VALUE 'Y'.                  00008600
008700*                                                                00008700
008800 01  WS-FILE-STATUS-FIELDS.                                      00008800
008900     05  WS-WLFILE-STATUS        PIC XX  VALUE SPACES.           00008900
009000     05  WS-WLOUT-STATUS         PIC XX  VALUE SPACES.           00009000
009010     05  FILLER                  PIC X(4)  VALUE SPACES.         00009010
009100*                                                                00009100
009200 01  SYSTEM-DATE-AND-TIME.                                       00009200
009300     05  CURRENT-DATE.                                           00009300
009400         10  CURRENT-YEAR            PIC 9(2).                   00009400
009500         10  CURRENT-MONTH           PIC 9(2).                   00009500
009600         10  CURRENT-DAY             PIC 9(2).                   00009600
009610     05  FILLER                      PIC X(4)  VALUE SPACES.      00009610
009700*                                                                00009700
009800 01  WS-SUBSCRIPTS.                                              00009800
009810*    WS-WL-MAX-POS/WS-WL-LOW-POS ARE SHARED BETWEEN THE ADD      00009810
009820*    PATH AND THE PROMOTE PATH THE SAME WAY TBSRAC SHARES ITS    00009820
009830*    OWN WORK FIELDS - EACH CALLING PARAGRAPH RESETS THEM        00009830
009840*    BEFORE ITS OWN SCAN.                                        00009840
009900     05  WS-WL-IX                PIC 9(4) COMP VALUE 0.          00009900
010000     05  WS-WL-COUNT             PIC 9(4) COMP VALUE 0.          00010000
010100     05  WS-WL-MATCH-IX          PIC 9(4) COMP VALUE 0.          00010100
010200     05  WS-WL-MAX-POS           PIC 9(4) COMP VALUE 0.          00010200
010300     05  WS-WL-LOW-POS           PIC 9(4) COMP VALUE 9999.       00010300
010400     05  WS-NEXT-WL-ID           PIC 9(6) COMP VALUE 0.          00010400
010410     05  FILLER                  PIC X(4)  VALUE SPACES.         00010410
010500*                                                                00010500
010600 01  WS-SWITCHES.                                                00010600
010700     05  WS-WL-FOUND-SW          PIC X   VALUE 'N'.              00010700
010800         88  WL-MATCH-FOUND          VALUE 'Y'.                  00010800
010810     05  FILLER                  PIC X(4)  VALUE SPACES.         00010810
010900*                                                                00010900
011000****************************************************************00011000
011100*  WAITLIST TABLE - LOADED WHOLE FROM WAITLIST-FILE ON 1ST CALL  00011100
011200****************************************************************00011200
011300 01  WS-WAITLIST-TABLE.                                          00011300
011310*    4000 ENTRIES - LARGER THAN THE RAC TABLE SINCE THE          00011310
011320*    WAITLIST HAS NO PER-PAIR QUOTA AND CAN GROW MUCH DEEPER     00011320
011330*    FOR A POPULAR TRAIN/ROUTE DURING HOLIDAY PERIODS.           00011330
011400     05  WS-WL-ENTRY OCCURS 4000 TIMES.                          00011400
011500         10  WS-WL-ID            PIC 9(6).                       00011500
011600         10  WS-WL-USER-ID       PIC 9(6).                       00011600
011700         10  WS-WL-TRAIN-ID      PIC 9(4).                       00011700
011800         10  WS-WL-ROUTE-ID      PIC 9(4).                       00011800
011900         10  WS-WL-POSITION      PIC 9(4).                       00011900
012000         10  WS-WL-STAT          PIC X(9).                       00012000
012100             88  WS-WL-IS-ACTIVE     VALUE 'Waiting  '.          00012100
012200             88  WS-WL-IS-PROMOTED   VALUE 'Promoted '.          00012200
012300         10  WS-WL-DATE          PIC 9(8).                       00012300
012310         10  WS-WL-DATE-R REDEFINES WS-WL-DATE.                  00012310
012320             15  WS-WL-DATE-CC   PIC 9(2).                       00012320
012330             15  WS-WL-DATE-YY   PIC 9(2).                       00012330
012340             15  WS-WL-DATE-MM   PIC 9(2).                       00012340
012350             15  WS-WL-DATE-DD   PIC 9(2).                       00012350
012400         10  WS-WL-TIME          PIC 9(6).                       00012400
012410         10  FILLER              PIC X(4).                       00012410
012500*                                                                00012500
012600 LINKAGE SECTION.                                                00012600
012700 COPY TBSWLCL.                                                   00012700
012800*                                                                00012800
012900****************************************************************00012900
013000 PROCEDURE DIVISION USING TBSWLCL-LINKAGE.                       00013000
013100****************************************************************00013100
013200                                                                 00013200
013300 000-MAIN.                                                       00013300
013310*    FIRST CALL OF THE RUN LOADS THE ENTIRE WAITLIST-FILE INTO   00013310
013320*    WS-WAITLIST-TABLE (750-STYLE MASTER-TABLE LOAD, SAME AS     00013320
013330*    TBSBOOK AND TBSRAC USE FOR THEIR OWN MASTER FILES) SO THE   00013330
013340*    REST OF THE PROGRAM CAN WORK THE QUEUE ENTIRELY IN MEMORY.  00013340
013350*    700-LOAD-WL-TABLE THRU 710-READ-ONE-WL IS THE COMPLETE      00013350
013360*    LOAD RANGE - BOTH PARAGRAPHS ARE PRIVATE TO THIS LOAD AND   00013360
013370*    ARE NEVER PERFORMED FROM ANYWHERE ELSE IN THE PROGRAM.      00013370
013400     IF NOT WS-TABLE-LOADED                                      00013400
013500         PERFORM 700-LOAD-WL-TABLE THRU 710-READ-ONE-WL          00013500
013600         MOVE 'Y' TO WS-FIRST-CALL-SW                            00013600
013700     END-IF.                                                     00013700
013710*    LK-WL-FUNCTION SELECTS ONE OF THE THREE OPERATIONS THIS     00013710
013720*    SUBPROGRAM SUPPORTS.  RETURN-CODE DEFAULTS TO '0' (SUCCESS) 00013720
013730*    AND IS ONLY OVERRIDDEN BY 2000-PROMOTE-FROM-WAITLIST WHEN   00013730
013740*    THE QUEUE FOR THE REQUESTED TRAIN/ROUTE IS EMPTY.           00013740
013800     MOVE '0' TO LK-WL-RETURN-CODE.                              00013800
013900     MOVE 0   TO LK-WL-PROMOTED-USER-ID.                         00013900
014000     EVALUATE LK-WL-FUNCTION                                     00014000
014100        WHEN 'ADD  '                                             00014100
014200            PERFORM 1000-ADD-TO-WAITLIST                         00014200
014300        WHEN 'PROMO'                                             00014300
014400            PERFORM 2000-PROMOTE-FROM-WAITLIST                   00014400
014500        WHEN 'CLOSE'                                             00014500
014600            PERFORM 3000-CLOSE-WAITLIST                          00014600
014700     END-EVALUATE.                                               00014700
014800     GOBACK.                                                     00014800
014900                                                                 00014900
015000 1000-ADD-TO-WAITLIST.                                           00015000
015010*    UNLIKE TBSRAC THERE IS NO CAP CHECK HERE - EVERY REQUEST    00015010
015020*    THAT REACHES THE WAITLIST IS ADMITTED, EVEN IF THE LINE IS  00015020
015030*    ALREADY HUNDREDS DEEP.  THE 4000-ENTRY TABLE SIZE IS THE    00015030
015040*    ONLY PRACTICAL LIMIT, AND IT IS SIZED WELL PAST ANYTHING    00015040
015050*    A SINGLE TRAIN/ROUTE PAIR HAS EVER PRODUCED IN PRODUCTION.  00015050
015100     MOVE 0 TO WS-WL-MAX-POS.                                    00015100
015200     PERFORM 1100-SCAN-FOR-MAX-POS                               00015200
015300        VARYING WS-WL-IX FROM 1 BY 1                             00015300
015400          UNTIL WS-WL-IX > WS-WL-COUNT.                          00015400
015500     ADD +1 TO WS-NEXT-WL-ID.                                    00015500
015600     ADD +1 TO WS-WL-COUNT.                                      00015600
015700     MOVE WS-NEXT-WL-ID       TO WS-WL-ID(WS-WL-COUNT).          00015700
015800     MOVE LK-WL-USER-ID       TO WS-WL-USER-ID(WS-WL-COUNT).     00015800
015900     MOVE LK-WL-TRAIN-ID      TO WS-WL-TRAIN-ID(WS-WL-COUNT).    00015900
016000     MOVE LK-WL-ROUTE-ID      TO WS-WL-ROUTE-ID(WS-WL-COUNT).    00016000
016100     ADD +1 WS-WL-MAX-POS     GIVING WS-WL-POSITION(WS-WL-COUNT).00016100
016200     MOVE 'Waiting  '         TO WS-WL-STAT(WS-WL-COUNT).        00016200
016300     MOVE LK-WL-CURR-DATE     TO WS-WL-DATE(WS-WL-COUNT).        00016300
016400     MOVE LK-WL-CURR-TIME     TO WS-WL-TIME(WS-WL-COUNT).        00016400
016500                                                                 00016500
016600 1100-SCAN-FOR-MAX-POS.                                          00016600
016610*    FINDS THE DEEPEST QUEUE POSITION CURRENTLY HELD BY AN       00016610
016620*    ACTIVE ENTRY FOR THIS TRAIN/ROUTE PAIR SO 1000-ADD-TO-      00016620
016630*    WAITLIST CAN PLACE THE NEW ENTRY ONE PAST IT.               00016630
016700     IF WS-WL-TRAIN-ID(WS-WL-IX) = LK-WL-TRAIN-ID                00016700
016800             AND WS-WL-ROUTE-ID(WS-WL-IX) = LK-WL-ROUTE-ID       00016800
016900             AND WS-WL-IS-ACTIVE(WS-WL-IX)                       00016900
017000             AND WS-WL-POSITION(WS-WL-IX) > WS-WL-MAX-POS        00017000
017100         MOVE WS-WL-POSITION(WS-WL-IX) TO WS-WL-MAX-POS          00017100
017200     END-IF.                                                     00017200
017300                                                                 00017300
017400 2000-PROMOTE-FROM-WAITLIST.                                     00017400
017410*    TBSBOOK CALLS THIS AFTER RAC HAS BEEN GIVEN FIRST CRACK AT   00017410
017420*    ANY NEWLY FREED SEAT AND DECLINED IT (RAC RETURN-CODE '1'   00017420
017430*    OR THE RAC QUOTA WAS ALREADY FULL) - THE WAITLIST IS THE    00017430
017440*    LAST CHANCE FOR THE SEAT BEFORE IT REMAINS OPEN.            00017440
017500     MOVE 'N'    TO WS-WL-FOUND-SW.                              00017500
017600     MOVE 9999   TO WS-WL-LOW-POS.                               00017600
017700     MOVE 0      TO WS-WL-MATCH-IX.                              00017700
017800     PERFORM 2100-SCAN-FOR-LOW-POS                               00017800
017900        VARYING WS-WL-IX FROM 1 BY 1                             00017900
018000          UNTIL WS-WL-IX > WS-WL-COUNT.                          00018000
018100     IF NOT WL-MATCH-FOUND                                       00018100
018200         MOVE '1' TO LK-WL-RETURN-CODE                           00018200
018300     ELSE                                                        00018300
018400         MOVE 'Promoted '      TO WS-WL-STAT(WS-WL-MATCH-IX)     00018400
018500         MOVE WS-WL-USER-ID(WS-WL-MATCH-IX)                      00018500
018600                                TO LK-WL-PROMOTED-USER-ID        00018600
018700         PERFORM 2200-RENUMBER-WAITLIST                          00018700
018800            VARYING WS-WL-IX FROM 1 BY 1                         00018800
018900              UNTIL WS-WL-IX > WS-WL-COUNT                       00018900
019000     END-IF.                                                     00019000
019100                                                                 00019100
019200 2100-SCAN-FOR-LOW-POS.                                          00019200
019210*    SAME LOW-POSITION SCAN TBSRAC USES FOR ITS OWN QUEUE -      00019210
019220*    THE ENTRY CLOSEST TO POSITION 1 FOR THIS TRAIN/ROUTE PAIR   00019220
019230*    HAS BEEN WAITING LONGEST AND PROMOTES FIRST.                00019230
019300     IF WS-WL-TRAIN-ID(WS-WL-IX) = LK-WL-TRAIN-ID                00019300
019400             AND WS-WL-ROUTE-ID(WS-WL-IX) = LK-WL-ROUTE-ID       00019400
019500             AND WS-WL-IS-ACTIVE(WS-WL-IX)                       00019500
019600             AND WS-WL-POSITION(WS-WL-IX) < WS-WL-LOW-POS        00019600
019700         MOVE WS-WL-POSITION(WS-WL-IX) TO WS-WL-LOW-POS          00019700
019800         MOVE WS-WL-IX TO WS-WL-MATCH-IX                         00019800
019900         MOVE 'Y' TO WS-WL-FOUND-SW                              00019900
020000     END-IF.                                                     00020000
020100                                                                 00020100
020200 2200-RENUMBER-WAITLIST.                                         00020200
020210*    CLOSES THE GAP LEFT BY THE PROMOTED ENTRY - EVERY OTHER     00020210
020220*    ACTIVE ENTRY ON THE SAME TRAIN/ROUTE MOVES UP ONE POSITION. 00020220
020300     IF WS-WL-TRAIN-ID(WS-WL-IX) = LK-WL-TRAIN-ID                00020300
020400             AND WS-WL-ROUTE-ID(WS-WL-IX) = LK-WL-ROUTE-ID       00020400
020500             AND WS-WL-IS-ACTIVE(WS-WL-IX)                       00020500
020600             AND WS-WL-POSITION(WS-WL-IX) > 1                    00020600
020700         SUBTRACT 1 FROM WS-WL-POSITION(WS-WL-IX)                00020700
020800     END-IF.                                                     00020800
020900                                                                 00020900
021000 3000-CLOSE-WAITLIST.                                            00021000
021010*    LAST CALL OF THE RUN - THE WHOLE IN-MEMORY TABLE, ADD AND   00021010
021020*    PROMOTE ACTIVITY INCLUDED, IS SPOOLED OUT TO WAITLIST-FILE- 00021020
021030*    OUT SO THE NEXT RUN STARTS FROM AN ACCURATE QUEUE.          00021030
021100     OPEN OUTPUT WAITLIST-FILE-OUT.                              00021100
021200     PERFORM 3100-WRITE-ONE-WL                                   00021200
021300        VARYING WS-WL-IX FROM 1 BY 1                             00021300
021400          UNTIL WS-WL-IX > WS-WL-COUNT.                          00021400
021500     CLOSE WAITLIST-FILE-OUT.                                    00021500
021600                                                                 00021600
021700 3100-WRITE-ONE-WL.                                              00021700
021710*    ONE OUTPUT RECORD PER TABLE ROW, IN LOAD/APPEND ORDER.      00021710
021800     MOVE WS-WL-ID(WS-WL-IX)       TO WLO-WAITLIST-ID.           00021800
021900     MOVE WS-WL-USER-ID(WS-WL-IX)  TO WLO-USER-ID.               00021900
022000     MOVE WS-WL-TRAIN-ID(WS-WL-IX) TO WLO-TRAIN-ID.              00022000
022100     MOVE WS-WL-ROUTE-ID(WS-WL-IX) TO WLO-ROUTE-ID.              00022100
022200     MOVE WS-WL-POSITION(WS-WL-IX) TO WLO-WL-POSITION.           00022200
022300     MOVE WS-WL-STAT(WS-WL-IX)     TO WLO-WL-STATUS.             00022300
022400     MOVE WS-WL-DATE(WS-WL-IX)     TO WLO-REQUEST-DATE-N.        00022400
022500     MOVE WS-WL-TIME(WS-WL-IX)     TO WLO-REQUEST-TIME.          00022500
022600     WRITE WLO-WAITLIST-RECORD.                                  00022600
022700                                                                 00022700
022800 700-LOAD-WL-TABLE.                                              00022800
022810*    STATUS 05 (FILE NOT FOUND) IS TOLERATED FOR A COLD START -  00022810
022820*    THE FIRST RUN AGAINST A BRAND NEW WAITLIST-FILE SIMPLY      00022820
022830*    LOADS AN EMPTY TABLE.  ANY OTHER NON-ZERO OPEN STATUS       00022830
022840*    MEANS THE FILE EXISTS BUT COULD NOT BE READ, AND THE QUEUE  00022840
022850*    DISCIPLINE CANNOT BE TRUSTED AGAINST AN UNKNOWN STATE, SO   00022850
022860*    THE RUN IS ABORTED RATHER THAN SILENTLY LOSING ENTRIES.     00022860
022900     ACCEPT CURRENT-DATE FROM DATE.                              00022900
023000     OPEN INPUT WAITLIST-FILE.                                   00023000
023010     IF WS-WLFILE-STATUS NOT = '00' AND WS-WLFILE-STATUS         00023010
023020             NOT = '05'                                          00023020
023030         DISPLAY 'TBSWAIT - ERROR OPENING WAITLIST-FILE. RC: '   00023030
023040                 WS-WLFILE-STATUS                                00023040
023050         GO TO 799-WL-LOAD-ERROR                                 00023050
023060     END-IF.                                                     00023060
023100     IF WS-WLFILE-STATUS = '00' OR WS-WLFILE-STATUS = '05'       00023100
023200         PERFORM 710-READ-ONE-WL UNTIL WS-WLFILE-STATUS = '10'   00023200
023300     END-IF.                                                     00023300
023400     CLOSE WAITLIST-FILE.                                        00023400
023500                                                                 00023500
023600 710-READ-ONE-WL.                                                00023600
023610*    LOADS ONE WAITLIST-FILE RECORD INTO THE NEXT FREE TABLE     00023610
023620*    SLOT AND TRACKS THE HIGHEST WAITLIST-ID SEEN, WHICH 1000-   00023620
023630*    ADD-TO-WAITLIST USES TO NUMBER THE NEXT NEW ENTRY.          00023630
023700     READ WAITLIST-FILE INTO WL-WAITLIST-RECORD.                 00023700
023800     IF WS-WLFILE-STATUS = '00'                                  00023800
023900         ADD +1 TO WS-WL-COUNT                                   00023900
024000         MOVE WL-WAITLIST-ID  TO WS-WL-ID(WS-WL-COUNT)           00024000
024100         MOVE WL-USER-ID      TO WS-WL-USER-ID(WS-WL-COUNT)      00024100
024200         MOVE WL-TRAIN-ID     TO WS-WL-TRAIN-ID(WS-WL-COUNT)     00024200
024300         MOVE WL-ROUTE-ID     TO WS-WL-ROUTE-ID(WS-WL-COUNT)     00024300
024400         MOVE WL-WL-POSITION  TO WS-WL-POSITION(WS-WL-COUNT)     00024400
024500         MOVE WL-WL-STATUS    TO WS-WL-STAT(WS-WL-COUNT)         00024500
024600         MOVE WL-REQUEST-DATE-N TO WS-WL-DATE(WS-WL-COUNT)       00024600
024700         MOVE WL-REQUEST-TIME   TO WS-WL-TIME(WS-WL-COUNT)       00024700
024800         IF WL-WAITLIST-ID > WS-NEXT-WL-ID                       00024800
024900             MOVE WL-WAITLIST-ID TO WS-NEXT-WL-ID                00024900
025000         END-IF                                                  00025000
025100     ELSE                                                        00025100
025200         IF WS-WLFILE-STATUS NOT = '10'                          00025200
025300             MOVE '10' TO WS-WLFILE-STATUS                       00025300
025400         END-IF                                                  00025400
025500     END-IF.                                                     00025500
025510                                                                 00025510
025520 799-WL-LOAD-ERROR.                                              00025520
025530*    HARD ABORT - WITHOUT A GOOD WAITLIST-FILE THIS PROGRAM      00025530
025540*    CANNOT GUARANTEE THE QUEUE POSITIONS TBSBOOK RELIES ON,     00025540
025550*    SO THE RUN STOPS HERE RATHER THAN CONTINUING AGAINST A      00025550
025560*    PARTIAL OR EMPTY TABLE.                                     00025560
025570     MOVE 16 TO RETURN-CODE.                                     00025570
025580     GOBACK.                                                     00025580
