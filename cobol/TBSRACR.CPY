000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSRACR                                         00000300
000400*   TITLE       RAC (RESERVATION AGAINST CANCELLATION) RECORD   00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   ONE ENTRY PER PASSENGER ADMITTED TO THE RAC QUEUE FOR A      00000700
000800*   TRAIN/ROUTE PAIR.  OWNED ENTIRELY BY TBSRAC - TBSBOOK NEVER  00000800
000900*   TOUCHES THIS LAYOUT DIRECTLY, IT CALLS TBSRAC AND PASSES     00000900
001000*   TBSRACL (SEE THAT MEMBER) INSTEAD.                          00001000
001100*                                                                00001100
001200*   REPLACING PREFIXES IN USE -                                 00001200
001300*   :TAG:  =  RAC     FD LAYOUT (RAC-FILE / RAC-FILE-OUT)       00001300
001400*                                                                00001400
001410*   THE 01-LEVEL HERE CANNOT CARRY AN OCCURS, SO WS-RAC-TABLE    00001410
001420*   IN TBSRAC WORKING-STORAGE IS HAND-CODED SEPARATELY - IT IS   00001420
001430*   NOT BUILT BY COPYING THIS MEMBER WITH REPLACING.             00001430
001500*                                                                00001500
001600*   MAINTENANCE                                                 00001600
001700*   ---------------------------------------------------------   00001700
001800*   YYMMDD  BY    TICKET     DESCRIPTION                        00001800
001900*   ---------------------------------------------------------   00001900
002000*   890711  RHT   TBS-0019   ORIGINAL COPYBOOK                  00002000
002100*   980921  DLK   TBS-0233   Y2K - CENTURY DIGITS SPLIT OUT     00002100
002200*                            OF :TAG:-REQUEST-DATE (SEE REDEF)  00002200
002300****************************************************************00002300
002400 01  :TAG:-RAC-RECORD.                                          00002400
002500     05  :TAG:-RAC-KEY.                                         00002500
002600         10  :TAG:-RAC-ID              PIC 9(06).                00002600
002700     05  :TAG:-USER-ID                 PIC 9(06).                00002700
002800     05  :TAG:-TRAIN-ID                PIC 9(04).                00002800
002900     05  :TAG:-ROUTE-ID                PIC 9(04).                00002900
003000     05  :TAG:-RAC-POSITION            PIC 9(02).                00003000
003100     05  :TAG:-RAC-STATUS              PIC X(09).                00003100
003200         88  :TAG:-STAT-RAC-ACTIVE         VALUE 'RAC      '.   00003200
003300         88  :TAG:-STAT-PROMOTED           VALUE 'Promoted '.   00003300
003400*                                          Y2K - 980921 DLK          CL*24
003500     05  :TAG:-REQUEST-DATE.                                    00003500
003600         10  :TAG:-REQ-CC              PIC 9(02).                    CL*24
003700         10  :TAG:-REQ-YY              PIC 9(02).                    CL*24
003800         10  :TAG:-REQ-MM              PIC 9(02).               00003800
003900         10  :TAG:-REQ-DD              PIC 9(02).               00003900
004000     05  :TAG:-REQUEST-DATE-N REDEFINES                         00004000
004100                :TAG:-REQUEST-DATE     PIC 9(08).                00004100
004200     05  :TAG:-REQUEST-TIME            PIC 9(06).                00004200
004300     05  FILLER                        PIC X(20).                00004300
