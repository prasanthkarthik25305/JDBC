000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSRTE                                          00000300
000400*   TITLE       ROUTE MASTER RECORD                             00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   ONE ENTRY PER ROUTE OPERATED BY A TRAIN (:TAG:-TRAIN-ID).    00000700
000800*   LOADED WHOLE INTO WS-RTE-TABLE (TBSBOOK, TBSSRCH) IN         00000800
000900*   ROUTE-ID SEQUENCE - SEE FILE-STATUS NOTES IN TBSBOOK 1000-   00000900
001000*   LOAD-MASTERS.                                                00001000
001100*                                                                00001100
001200*   REPLACING PREFIXES IN USE -                                 00001200
001300*   :TAG:  =  RTE     FD LAYOUT (ROUTE-FILE)                    00001300
001400*                                                                00001400
001410*   THE 01-LEVEL HERE CANNOT CARRY AN OCCURS, SO WS-ROUTE-TABLE  00001410
001420*   IN TBSBOOK/TBSSRCH WORKING-STORAGE IS HAND-CODED SEPARATELY  00001420
001430*   - IT IS NOT BUILT BY COPYING THIS MEMBER WITH REPLACING.     00001430
001500*                                                                00001500
001600*   MAINTENANCE                                                 00001600
001700*   ---------------------------------------------------------   00001700
001800*   YYMMDD  BY    TICKET     DESCRIPTION                        00001800
001900*   ---------------------------------------------------------   00001900
002000*   890304  RHT   TBS-0012   ORIGINAL COPYBOOK                  00002000
002100*   911118  RHT   TBS-0107   SPLIT TIMES INTO HH/MM/SS GROUPS   00002100
002200*   980921  DLK   TBS-0233   Y2K REVIEW - NO DATE FIELD HERE,   00002200
002300*                            TIMES ONLY - NO CHANGE REQUIRED    00002300
002400****************************************************************00002400
002500 01  :TAG:-ROUTE-RECORD.                                        00002500
002600     05  :TAG:-ROUTE-KEY.                                       00002600
002700         10  :TAG:-ROUTE-ID            PIC 9(04).                00002700
002800     05  :TAG:-TRAIN-ID                PIC 9(04).                00002800
002900     05  :TAG:-SOURCE-STATION          PIC X(20).                00002900
003000     05  :TAG:-DEST-STATION            PIC X(20).                00003000
003100     05  :TAG:-DEPARTURE-TIME.                                  00003100
003200         10  :TAG:-DEP-HH              PIC 9(02).                00003200
003300         10  :TAG:-DEP-MN              PIC 9(02).                00003300
003400         10  :TAG:-DEP-SS              PIC 9(02).                00003400
003500     05  :TAG:-DEPARTURE-TIME-N REDEFINES                       00003500
003600                :TAG:-DEPARTURE-TIME   PIC 9(06).                00003600
003700     05  :TAG:-ARRIVAL-TIME.                                    00003700
003800         10  :TAG:-ARR-HH              PIC 9(02).                00003800
003900         10  :TAG:-ARR-MN              PIC 9(02).                00003900
004000         10  :TAG:-ARR-SS              PIC 9(02).                00004000
004100     05  :TAG:-ARRIVAL-TIME-N REDEFINES                         00004100
004200                :TAG:-ARRIVAL-TIME     PIC 9(06).                00004200
004300     05  :TAG:-PRICE                 PIC S9(7)V99 COMP-3.        00004300
004400     05  FILLER                      PIC X(20).                 00004400
