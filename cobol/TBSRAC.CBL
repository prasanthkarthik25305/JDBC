000100****************************************************************00000100
000200* TBS - TRAIN BOOKING SYSTEM                                     00000200
000300* ALL RIGHTS RESERVED - STATE DATA CENTER APPLICATIONS GROUP     00000300
000400****************************************************************00000400
000500* PROGRAM:  TBSRAC                                               00000500
000600*                                                                00000600
000700* AUTHOR :  R. H. TEAL                                           00000700
000800*                                                                00000800
000900* CALLED SUBPROGRAM - OWNS RAC-FILE / RAC-FILE-OUT AND THE       00000900
001000* RAC QUEUE DISCIPLINE FOR EVERY TRAIN/ROUTE PAIR.  TBSBOOK      00001000
001100* NEVER OPENS RAC-FILE ITSELF - IT FILLS IN TBSRACL AND CALLS    00001100
001200* THIS PROGRAM.  RAC-FILE IS LOADED WHOLE INTO A WORKING-        00001200
001300* STORAGE TABLE ON THE FIRST CALL OF A RUN AND KEPT THERE UNTIL  00001300
001400* THE 'CLOSE' FUNCTION IS RECEIVED, AT WHICH POINT THE TABLE IS  00001400
001500* SPILLED BACK OUT TO RAC-FILE-OUT IN RAC-ID ORDER.              00001500
001600*                                                                00001600
001700* FUNCTIONS SUPPORTED (LK-RAC-FUNCTION) -                        00001700
001800*   'ADD  '   ADMIT LK-USER-ID TO THE QUEUE FOR (LK-TRAIN-ID,    00001800
001900*             LK-ROUTE-ID).  SETS LK-RETURN-CODE = '2' AND       00001900
002000*             ADDS NOTHING IF THE PAIR ALREADY HAS 10 ACTIVE     00002000
002100*             ENTRIES.                                           00002100
002200*   'PROMO'   PROMOTES THE LOWEST-POSITION ACTIVE ENTRY FOR      00002200
002300*             (LK-TRAIN-ID, LK-ROUTE-ID), RENUMBERS THE REST,    00002300
002400*             RETURNS LK-PROMOTED-USER-ID, OR LK-RETURN-CODE =   00002400
002500*             '1' IF THE PAIR HAS NO ACTIVE ENTRY.               00002500
002600*   'CLOSE'   WRITES THE TABLE BACK TO RAC-FILE-OUT AND CLOSES   00002600
002700*             BOTH FILES.  MUST BE THE LAST CALL OF THE RUN.     00002700
002800****************************************************************00002800
002801*                                                                00002801
002900* MAINTENANCE LOG                                                00002900
003000* ---------------------------------------------------------      00003000
003100* YYMMDD  BY    TICKET     DESCRIPTION                          00003100
003200* ---------------------------------------------------------      00003200
003300* 890711  RHT   TBS-0019   ORIGINAL PROGRAM                     00003300
003400* 900817  RHT   TBS-0061   CAP RAISED FROM 6 TO 10 (SEE 1000-)  00003400
003500* 980921  DLK   TBS-0233   Y2K - CENTURY WINDOW ON LOAD          00003500
003600* 111003  PMS   TBS-0344   RAC-ID NOW DERIVED FROM MAX ON LOAD - 00003600
003700*                          WAS COLLIDING AFTER A COLD START     00003700
003750* 130815  PMS   TBS-0359   ADD ... GIVING ON 1100- SPLIT ACROSS  00003750
003760*                          TWO LINES - WAS PAST COL 72          00003760
003800****************************************************************00003800
003900 IDENTIFICATION DIVISION.                                        00003900
004000 PROGRAM-ID. TBSRAC.                                             00004000
004100 AUTHOR. R. H. TEAL.                                             00004100
004200 INSTALLATION. STATE DATA CENTER - RAIL DIVISION.                00004200
004300 DATE-WRITTEN. 07/11/89.                                         00004300
004400 DATE-COMPILED.                                                  00004400
004500 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                    00004500
004600****************************************************************00004600
004700 ENVIRONMENT DIVISION.                                           00004700
004800 CONFIGURATION SECTION.                                          00004800
004900 SOURCE-COMPUTER. IBM-370.                                       00004900
005000 OBJECT-COMPUTER. IBM-370.                                       00005000
005100 SPECIAL-NAMES.                                                  00005100
005200     C01 IS TOP-OF-FORM.                                         00005200
005300 INPUT-OUTPUT SECTION.                                           00005300
005400 FILE-CONTROL.                                                   00005400
005500                                                                 00005500
005600     SELECT RAC-FILE     ASSIGN TO RACFILE                       00005600
005700         ACCESS IS SEQUENTIAL                                    00005700
005800         FILE STATUS IS WS-RACFILE-STATUS.                       00005800
005900                                                                 00005900
006000     SELECT RAC-FILE-OUT ASSIGN TO RACOUT                        00006000
006100         ACCESS IS SEQUENTIAL                                    00006100
006200         FILE STATUS IS WS-RACOUT-STATUS.                        00006200
006300                                                                 00006300
006400****************************************************************00006400
007000 DATA DIVISION.                                                  00007000
007100 FILE SECTION.                                                   00007100
007200                                                                 00007200
007300 FD  RAC-FILE                                                    00007300
007400     RECORDING MODE IS F.                                        00007400
007500 COPY TBSRACR REPLACING ==:TAG:== BY ==RAC==.                    00007500
007600                                                                 00007600
007700 FD  RAC-FILE-OUT                                                00007700
007800     RECORDING MODE IS F.                                        00007800
007900 COPY TBSRACR REPLACING ==:TAG:== BY ==RACO==.                   00007900
008000                                                                 00008000
008100****************************************************************00008100
008200 WORKING-STORAGE SECTION.                                        00008200
008300****************************************************************00008300
008400 77  WS-MAX-RAC-ENTRIES          PIC 9(4) COMP VALUE 2000.       00008400
008500 77  WS-FIRST-CALL-SW            PIC X    VALUE 'N'.             00008500
008600     88  WS-TABLE-LOADED             VALUE 'Y'.                  00008600
008700*                                                                00008700
008800 01  WS-FILE-STATUS-FIELDS.                                      00008800
008900     05  WS-RACFILE-STATUS       PIC XX  VALUE SPACES.           00008900
009000     05  WS-RACOUT-STATUS        PIC XX  VALUE SPACES.           00009000
009010     05  FILLER                  PIC X(4)  VALUE SPACES.         00009010
009100*                                                                00009100
009200 01  SYSTEM-DATE-AND-TIME.                                       00009200
009300     05  CURRENT-DATE.                                           00009300
009400         10  CURRENT-YEAR            PIC 9(2).                   00009400
009500         10  CURRENT-MONTH           PIC 9(2).                   00009500
009600         10  CURRENT-DAY             PIC 9(2).                   00009600
009610     05  FILLER                      PIC X(4)  VALUE SPACES.      00009610
009700*                                                                00009700
009800 01  WS-SUBSCRIPTS.                                              00009800
009810*    WS-RAC-MAX-POS/WS-RAC-LOW-POS ARE REUSED BY BOTH THE ADD    00009810
009820*    PATH (1100-SCAN-FOR-MAX-POS) AND THE PROMOTE PATH (2100-    00009820
009830*    SCAN-FOR-LOW-POS) - THEY ARE RESET BY THE CALLING           00009830
009840*    PARAGRAPH BEFORE EACH SCAN, SO THE OLD VALUE NEVER LEAKS    00009840
009850*    BETWEEN AN ADD AND A SUBSEQUENT PROMOTE.                    00009850
009900     05  WS-RAC-IX               PIC 9(4) COMP VALUE 0.          00009900
010000     05  WS-RAC-COUNT            PIC 9(4) COMP VALUE 0.          00010000
010100     05  WS-RAC-MATCH-IX         PIC 9(4) COMP VALUE 0.          00010100
010200     05  WS-RAC-MAX-POS          PIC 9(2) COMP VALUE 0.          00010200
010300     05  WS-RAC-LOW-POS          PIC 9(2) COMP VALUE 99.         00010300
010400     05  WS-RAC-ACTIVE-CNT       PIC 9(2) COMP VALUE 0.          00010400
010500     05  WS-NEXT-RAC-ID          PIC 9(6) COMP VALUE 0.          00010500
010510     05  FILLER                  PIC X(4)  VALUE SPACES.         00010510
010600*                                                                00010600
010700 01  WS-SWITCHES.                                                00010700
010800     05  WS-RAC-FOUND-SW         PIC X   VALUE 'N'.              00010800
010900         88  RAC-MATCH-FOUND         VALUE 'Y'.                  00010900
010910     05  FILLER                  PIC X(4)  VALUE SPACES.         00010910
011000*                                                                00011000
011100****************************************************************00011100
011200*  RAC TABLE - LOADED WHOLE FROM RAC-FILE ON THE FIRST CALL      00011200
011300****************************************************************00011300
011400 01  WS-RAC-TABLE.                                               00011400
011410*    2000 ENTRIES IS SIZED FOR A FULL NIGHT'S RAC ACTIVITY       00011410
011420*    ACROSS EVERY TRAIN/ROUTE PAIR AT THE 10-PER-PAIR CAP - IT   00011420
011430*    HAS NEVER BEEN CLOSE TO FULL IN PRODUCTION.                 00011430
011500     05  WS-RAC-ENTRY OCCURS 2000 TIMES.                         00011500
011600         10  WS-RAC-ID           PIC 9(6).                       00011600
011700         10  WS-RAC-USER-ID      PIC 9(6).                       00011700
011800         10  WS-RAC-TRAIN-ID     PIC 9(4).                       00011800
011900         10  WS-RAC-ROUTE-ID     PIC 9(4).                       00011900
012000         10  WS-RAC-POSITION     PIC 9(2).                       00012000
012100         10  WS-RAC-STAT         PIC X(9).                       00012100
012200             88  WS-RAC-IS-ACTIVE    VALUE 'RAC      '.          00012200
012300             88  WS-RAC-IS-PROMOTED  VALUE 'Promoted '.          00012300
012400         10  WS-RAC-DATE         PIC 9(8).                       00012400
012410         10  WS-RAC-DATE-R REDEFINES WS-RAC-DATE.                00012410
012420             15  WS-RAC-DATE-CC  PIC 9(2).                       00012420
012430             15  WS-RAC-DATE-YY  PIC 9(2).                       00012430
012440             15  WS-RAC-DATE-MM  PIC 9(2).                       00012440
012450             15  WS-RAC-DATE-DD  PIC 9(2).                       00012450
012500         10  WS-RAC-TIME         PIC 9(6).                       00012500
012510         10  FILLER              PIC X(4).                       00012510
012600*                                                                00012600
012700 LINKAGE SECTION.                                                00012700
012800 COPY TBSRACL.                                                   00012800
012900*                                                                00012900
013000****************************************************************00013000
013100 PROCEDURE DIVISION USING TBSRAC-LINKAGE.                        00013100
013200****************************************************************00013200
013300                                                                 00013300
013400 000-MAIN.                                                       00013400
013410*    RAC-FILE IS LOADED ONCE PER RUN ON THE FIRST CALL TBSBOOK    00013410
013420*    MAKES TO THIS PROGRAM - WS-TABLE-LOADED STAYS ON FOR THE     00013420
013430*    REST OF THE RUN SINCE THE PROGRAM STAYS RESIDENT BETWEEN     00013430
013440*    CALLS UNTIL THE 'CLOSE' FUNCTION COMES IN.                   00013440
013500     IF NOT WS-TABLE-LOADED                                      00013500
013510*    700 THRU 710 IS THE LOAD PARAGRAPH AND ITS READ-ONE HELPER - 00013510
013520*    ONE THRU RANGE, LIKE TBSBOOK'S MASTER-TABLE LOADERS.         00013520
013600         PERFORM 700-LOAD-RAC-TABLE THRU 710-READ-ONE-RAC        00013600
013700         MOVE 'Y' TO WS-FIRST-CALL-SW                            00013700
013800     END-IF.                                                     00013800
013900     MOVE '0' TO LK-RAC-RETURN-CODE.                             00013900
014000     MOVE 0   TO LK-RAC-PROMOTED-USER-ID.                        00014000
014010*    DISPATCH ON THE FUNCTION CODE TBSBOOK SET IN LK-RAC-         00014010
014020*    FUNCTION - THE SAME THREE-FUNCTION SHAPE (ADD/PROMO/CLOSE)   00014020
014030*    AS TBSWAIT'S LK-WL-FUNCTION.                                 00014030
014100     EVALUATE LK-RAC-FUNCTION                                    00014100
014200        WHEN 'ADD  '                                             00014200
014300            PERFORM 1000-ADD-TO-RAC                              00014300
014400        WHEN 'PROMO'                                             00014400
014500            PERFORM 2000-PROMOTE-FROM-RAC                        00014500
014600        WHEN 'CLOSE'                                             00014600
014700            PERFORM 3000-CLOSE-RAC                               00014700
014800     END-EVALUATE.                                               00014800
014900     GOBACK.                                                     00014900
015000                                                                 00015000
015100 1000-ADD-TO-RAC.                                                00015100
015110*    THE RAC QUOTA IS A FLAT 10 ACTIVE ENTRIES PER TRAIN/ROUTE    00015110
015120*    PAIR (WS-RAC-ACTIVE-CNT >= 10 BELOW) - RAISED FROM 6 TO 10   00015120
015130*    BY TBS-0061 BACK IN 1990 AND NEVER REVISITED SINCE.          00015130
015200     MOVE 0 TO WS-RAC-MAX-POS.                                   00015200
015300     MOVE 0 TO WS-RAC-ACTIVE-CNT.                                00015300
015400     PERFORM 1100-SCAN-FOR-MAX-POS                               00015400
015500        VARYING WS-RAC-IX FROM 1 BY 1                            00015500
015600          UNTIL WS-RAC-IX > WS-RAC-COUNT.                        00015600
015700     IF WS-RAC-ACTIVE-CNT >= 10                                  00015700
015800         MOVE '2' TO LK-RAC-RETURN-CODE                          00015800
015900     ELSE                                                        00015900
016000         ADD +1 TO WS-NEXT-RAC-ID                                00016000
016100         ADD +1 TO WS-RAC-COUNT                                  00016100
016200         MOVE WS-NEXT-RAC-ID     TO WS-RAC-ID(WS-RAC-COUNT)      00016200
016300         MOVE LK-RAC-USER-ID     TO WS-RAC-USER-ID(WS-RAC-COUNT) 00016300
016400         MOVE LK-RAC-TRAIN-ID    TO WS-RAC-TRAIN-ID(WS-RAC-COUNT)00016400
016500         MOVE LK-RAC-ROUTE-ID    TO WS-RAC-ROUTE-ID(WS-RAC-COUNT)00016500
016600         ADD +1 WS-RAC-MAX-POS                                    00016600
016620             GIVING WS-RAC-POSITION(WS-RAC-COUNT)                 00016620
016700         MOVE 'RAC      '        TO WS-RAC-STAT(WS-RAC-COUNT)    00016700
016800         MOVE LK-RAC-CURR-DATE   TO WS-RAC-DATE(WS-RAC-COUNT)    00016800
016900         MOVE LK-RAC-CURR-TIME   TO WS-RAC-TIME(WS-RAC-COUNT)    00016900
017000     END-IF.                                                     00017000
017100                                                                 00017100
017200 1100-SCAN-FOR-MAX-POS.                                          00017200
017210*    CALLED ONCE PER TABLE ENTRY FROM THE VARYING PERFORM IN     00017210
017220*    1000-ADD-TO-RAC.  ONLY ENTRIES FOR THE SAME TRAIN/ROUTE     00017220
017230*    PAIR AND STILL FLAGGED ACTIVE COUNT TOWARD THE 10-SLOT      00017230
017240*    QUOTA - A CANCELLED OR ALREADY-CONFIRMED RAC ENTRY LEAVES   00017240
017250*    ITS ROW IN THE TABLE (FOR AUDIT) BUT NO LONGER OCCUPIES A   00017250
017260*    QUEUE POSITION, SO WE SKIP IT HERE.                         00017260
017300     IF WS-RAC-TRAIN-ID(WS-RAC-IX) = LK-RAC-TRAIN-ID             00017300
017400             AND WS-RAC-ROUTE-ID(WS-RAC-IX) = LK-RAC-ROUTE-ID    00017400
017500             AND WS-RAC-IS-ACTIVE(WS-RAC-IX)                     00017500
017600         ADD +1 TO WS-RAC-ACTIVE-CNT                             00017600
017700         IF WS-RAC-POSITION(WS-RAC-IX) > WS-RAC-MAX-POS          00017700
017800             MOVE WS-RAC-POSITION(WS-RAC-IX) TO WS-RAC-MAX-POS   00017800
017900         END-IF                                                  00017900
018000     END-IF.                                                     00018000
018100                                                                 00018100
018200 2000-PROMOTE-FROM-RAC.                                          00018200
018210*    ENTRY POINT FOR THE 'PROMO' FUNCTION.  TBSBOOK CALLS THIS   00018210
018220*    WHENEVER A CONFIRMED SEAT IS FREED (CANCELLATION OR         00018220
018230*    OVERFLOW REASSIGNMENT) SO THE LOWEST-NUMBERED WAITING RAC   00018230
018240*    ENTRY FOR THAT TRAIN/ROUTE CAN MOVE INTO THE OPENED SLOT.   00018240
018250*    LK-RAC-RETURN-CODE OF '1' TELLS THE CALLER THE QUEUE WAS    00018250
018260*    EMPTY AND NO PROMOTION WAS POSSIBLE.                        00018260
018300     MOVE 'N' TO WS-RAC-FOUND-SW.                                00018300
018400     MOVE 99 TO WS-RAC-LOW-POS.                                  00018400
018500     MOVE 0  TO WS-RAC-MATCH-IX.                                 00018500
018600     PERFORM 2100-SCAN-FOR-LOW-POS                               00018600
018700        VARYING WS-RAC-IX FROM 1 BY 1                            00018700
018800          UNTIL WS-RAC-IX > WS-RAC-COUNT.                        00018800
018900     IF NOT RAC-MATCH-FOUND                                      00018900
019000         MOVE '1' TO LK-RAC-RETURN-CODE                          00019000
019100     ELSE                                                        00019100
019200         MOVE 'Promoted '       TO WS-RAC-STAT(WS-RAC-MATCH-IX)  00019200
019300         MOVE WS-RAC-USER-ID(WS-RAC-MATCH-IX)                    00019300
019400                                TO LK-RAC-PROMOTED-USER-ID       00019400
019500         PERFORM 2200-RENUMBER-RAC                               00019500
019600            VARYING WS-RAC-IX FROM 1 BY 1                        00019600
019700              UNTIL WS-RAC-IX > WS-RAC-COUNT                     00019700
019800     END-IF.                                                     00019800
019900                                                                 00019900
020000 2100-SCAN-FOR-LOW-POS.                                          00020000
020010*    THE RAC QUEUE IS KEPT IN POSITION ORDER, NOT TABLE-ENTRY    00020010
020020*    ORDER, SO WE MUST SCAN EVERY ACTIVE ROW FOR THE MATCHING    00020020
020030*    TRAIN/ROUTE AND REMEMBER THE ONE WITH THE SMALLEST          00020030
020040*    POSITION NUMBER - THAT IS FIRST-COME, FIRST-PROMOTED.       00020040
020100     IF WS-RAC-TRAIN-ID(WS-RAC-IX) = LK-RAC-TRAIN-ID             00020100
020200             AND WS-RAC-ROUTE-ID(WS-RAC-IX) = LK-RAC-ROUTE-ID    00020200
020300             AND WS-RAC-IS-ACTIVE(WS-RAC-IX)                     00020300
020400             AND WS-RAC-POSITION(WS-RAC-IX) < WS-RAC-LOW-POS     00020400
020500         MOVE WS-RAC-POSITION(WS-RAC-IX) TO WS-RAC-LOW-POS       00020500
020600         MOVE WS-RAC-IX TO WS-RAC-MATCH-IX                       00020600
020700         MOVE 'Y' TO WS-RAC-FOUND-SW                             00020700
020800     END-IF.                                                     00020800
020900                                                                 00020900
021000 2200-RENUMBER-RAC.                                              00021000
021010*    ONCE THE MATCHED ENTRY IS PROMOTED OUT OF THE QUEUE, EVERY  00021010
021020*    OTHER ACTIVE ENTRY BEHIND IT ON THE SAME TRAIN/ROUTE MOVES  00021020
021030*    UP ONE POSITION SO THE QUEUE STAYS DENSE (1, 2, 3, ...)     00021030
021040*    WITH NO GAPS.  ENTRIES AT POSITION 1 ARE LEFT ALONE.        00021040
021100     IF WS-RAC-TRAIN-ID(WS-RAC-IX) = LK-RAC-TRAIN-ID             00021100
021200             AND WS-RAC-ROUTE-ID(WS-RAC-IX) = LK-RAC-ROUTE-ID    00021200
021300             AND WS-RAC-IS-ACTIVE(WS-RAC-IX)                     00021300
021400             AND WS-RAC-POSITION(WS-RAC-IX) > 1                  00021400
021500         SUBTRACT 1 FROM WS-RAC-POSITION(WS-RAC-IX)              00021500
021600     END-IF.                                                     00021600
021700                                                                 00021700
021800 3000-CLOSE-RAC.                                                 00021800
021810*    'CLOSE' IS THE FUNCTION TBSBOOK PASSES AT 790-CLOSE-FILES   00021810
021820*    TIME.  THE IN-MEMORY RAC TABLE, WITH ALL OF THE RUN'S ADD   00021820
021830*    AND PROMOTE ACTIVITY REFLECTED IN IT, IS SPOOLED BACK OUT   00021830
021840*    TO RAC-FILE-OUT SO THE NEXT RUN PICKS UP WHERE THIS ONE     00021840
021850*    LEFT OFF.  THE WHOLE TABLE IS REWRITTEN EVERY RUN - THERE   00021850
021860*    IS NO PARTIAL-UPDATE / EXTEND PATH HERE THE WAY TBSBOOK     00021860
021870*    SUPPORTS FOR ITS OWN OUTPUT FILES.                          00021870
021900     OPEN OUTPUT RAC-FILE-OUT.                                   00021900
022000     PERFORM 3100-WRITE-ONE-RAC                                  00022000
022100        VARYING WS-RAC-IX FROM 1 BY 1                            00022100
022200          UNTIL WS-RAC-IX > WS-RAC-COUNT.                        00022200
022300     CLOSE RAC-FILE-OUT.                                         00022300
022400                                                                 00022400
022500 3100-WRITE-ONE-RAC.                                             00022500
022510*    ONE OUTPUT RECORD PER TABLE ROW, IN TABLE-ENTRY ORDER       00022510
022520*    (WHICH IS ALSO ORIGINAL RAC-ID ORDER SINCE ROWS ARE ONLY    00022520
022530*    APPENDED, NEVER DELETED, BY 1000-ADD-TO-RAC).               00022530
022600     MOVE WS-RAC-ID(WS-RAC-IX)       TO RACO-RAC-ID.             00022600
022700     MOVE WS-RAC-USER-ID(WS-RAC-IX)  TO RACO-USER-ID.            00022700
022800     MOVE WS-RAC-TRAIN-ID(WS-RAC-IX) TO RACO-TRAIN-ID.           00022800
022900     MOVE WS-RAC-ROUTE-ID(WS-RAC-IX) TO RACO-ROUTE-ID.           00022900
023000     MOVE WS-RAC-POSITION(WS-RAC-IX) TO RACO-RAC-POSITION.       00023000
023100     MOVE WS-RAC-STAT(WS-RAC-IX)     TO RACO-RAC-STATUS.         00023100
023200     MOVE WS-RAC-DATE(WS-RAC-IX)     TO RACO-REQUEST-DATE-N.     00023200
023300     MOVE WS-RAC-TIME(WS-RAC-IX)     TO RACO-REQUEST-TIME.       00023300
023400     WRITE RACO-RAC-RECORD.                                      00023400
023500                                                                 00023500
023600 700-LOAD-RAC-TABLE.                                             00023600
023610*    STATUS 05 (FILE NOT FOUND) IS TOLERATED HERE THE SAME AS    00023610
023620*    TBSBOOK TOLERATES IT FOR BOOKING-FILE - A COLD-START RUN    00023620
023630*    WITH NO RAC-FILE YET SIMPLY LOADS AN EMPTY TABLE.  ANY      00023630
023640*    OTHER NON-ZERO OPEN STATUS IS A HARD ABORT - THERE IS NO    00023640
023650*    SAFE WAY TO RUN THE RAC QUEUE DISCIPLINE ON A FILE THAT     00023660
023660*    OPENED IN AN UNKNOWN STATE.                                 00023670
023700     ACCEPT CURRENT-DATE FROM DATE.                              00023700
023800     OPEN INPUT RAC-FILE.                                        00023800
023810     IF WS-RACFILE-STATUS NOT = '00' AND WS-RACFILE-STATUS       00023810
023820             NOT = '05'                                          00023820
023830         DISPLAY 'TBSRAC - ERROR OPENING RAC-FILE. RC: '         00023830
023840                 WS-RACFILE-STATUS                               00023840
023850         GO TO 799-RAC-LOAD-ERROR                                00023850
023860     END-IF.                                                     00023860
023900     IF WS-RACFILE-STATUS = '00' OR WS-RACFILE-STATUS = '05'     00023900
024000         PERFORM 710-READ-ONE-RAC UNTIL WS-RACFILE-STATUS = '10' 00024000
024100     END-IF.                                                     00024100
024200     CLOSE RAC-FILE.                                             00024200
024300                                                                 00024300
024400 710-READ-ONE-RAC.                                               00024400
024410*    LOADS ONE RAC-FILE RECORD INTO THE NEXT FREE SLOT OF THE    00024410
024420*    WS-RAC-TABLE AND TRACKS THE HIGHEST RAC-ID SEEN SO FAR IN   00024420
024430*    WS-NEXT-RAC-ID, WHICH 1000-ADD-TO-RAC USES TO ASSIGN THE    00024430
024440*    NEXT NEW ENTRY'S KEY.  ANY STATUS OTHER THAN '00' IS        00024440
024450*    TREATED AS END OF FILE - RAC-FILE HAS NO RECOVERABLE READ   00024450
024460*    ERRORS IN NORMAL OPERATION.                                 00024460
024500     READ RAC-FILE INTO RAC-RAC-RECORD.                          00024500
024600     IF WS-RACFILE-STATUS = '00'                                 00024600
024700         ADD +1 TO WS-RAC-COUNT                                  00024700
024800         MOVE RAC-RAC-ID       TO WS-RAC-ID(WS-RAC-COUNT)        00024800
024900         MOVE RAC-USER-ID      TO WS-RAC-USER-ID(WS-RAC-COUNT)   00024900
025000         MOVE RAC-TRAIN-ID     TO WS-RAC-TRAIN-ID(WS-RAC-COUNT)  00025000
025100         MOVE RAC-ROUTE-ID     TO WS-RAC-ROUTE-ID(WS-RAC-COUNT)  00025100
025200         MOVE RAC-RAC-POSITION TO WS-RAC-POSITION(WS-RAC-COUNT)  00025200
025300         MOVE RAC-RAC-STATUS   TO WS-RAC-STAT(WS-RAC-COUNT)      00025300
025400         MOVE RAC-REQUEST-DATE-N TO WS-RAC-DATE(WS-RAC-COUNT)    00025400
025500         MOVE RAC-REQUEST-TIME   TO WS-RAC-TIME(WS-RAC-COUNT)    00025500
025600         IF RAC-RAC-ID > WS-NEXT-RAC-ID                          00025600
025700             MOVE RAC-RAC-ID TO WS-NEXT-RAC-ID                   00025700
025800         END-IF                                                  00025800
025900     ELSE                                                        00025900
026000         IF WS-RACFILE-STATUS NOT = '10'                         00026000
026100             MOVE '10' TO WS-RACFILE-STATUS                      00026100
026200         END-IF                                                  00026200
026300     END-IF.                                                     00026300
026310                                                                 00026310
026320 799-RAC-LOAD-ERROR.                                             00026320
026330*    HARD ABORT - WITHOUT A VALID RAC-FILE THIS PROGRAM CANNOT   00026330
026340*    GUARANTEE THE QUEUE POSITIONS TBSBOOK RELIES ON, SO THE     00026340
026350*    RUN IS STOPPED HERE RATHER THAN LETTING TBSBOOK CONTINUE    00026360
026360*    AGAINST A PARTIAL OR EMPTY RAC TABLE.                       00026370
026370     MOVE 16 TO RETURN-CODE.                                     00026380
026380     GOBACK.                                                     00026390
