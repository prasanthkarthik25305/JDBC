000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSBKG                                          00000300
000400*   TITLE       BOOKING MASTER RECORD                           00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   ONE ENTRY PER PASSENGER BOOKING REQUEST THAT HAS BEEN        00000700
000800*   ALLOCATED A SEAT, ADMITTED TO RAC, OR ADMITTED TO THE        00000800
000900*   WAITLIST.  BOOKING-ID IS A DENSE SEQUENTIAL SURROGATE KEY    00000900
001000*   ASSIGNED BY TBSBOOK AND IS ALSO USED AS THE SUBSCRIPT INTO   00001000
001100*   WS-BOOKING-TABLE - SEE TBSBOOK WORKING-STORAGE.               00001100
001200*                                                                00001200
001300*   THIS MEMBER IS COPIED WITH REPLACING SO THE SAME LAYOUT      00001300
001400*   SERVES BOTH THE INPUT FD AND THE OUTPUT FD UNDER TWO         00001400
001500*   DIFFERENT PREFIXES - THE 01-LEVEL HERE CANNOT CARRY AN       00001500
001600*   OCCURS, SO THE W-S TABLE ENTRY IS HAND-CODED SEPARATELY      00001600
001700*   IN TBSBOOK (WS-BOOKING-TABLE) RATHER THAN COPIED FROM HERE.  00001700
001800*   :TAG:  IS REPLACED BY  BKG   FOR THE INPUT  FD               00001800
001900*   :TAG:  IS REPLACED BY  BKGO  FOR THE OUTPUT FD               00001900
002000*   MAINTENANCE                                                 00002000
002100*   ---------------------------------------------------------   00002100
002200*   YYMMDD  BY    TICKET     DESCRIPTION                        00002200
002300*   ---------------------------------------------------------   00002300
002400*   890304  RHT   TBS-0012   ORIGINAL COPYBOOK                  00002400
002500*   911118  RHT   TBS-0107   ADDED :TAG:-BOOKING-CLOCK BLOCK    00002500
002600*   980921  DLK   TBS-0233   Y2K - CENTURY DIGITS SPLIT OUT     00002600
002700*                            OF :TAG:-BOOKING-DATE (SEE REDEF)  00002700
002800*   050614  PMS   TBS-0301   ADDED :TAG:-STAT-CANCELLED 88      00002800
002900****************************************************************00002900
003000 01  :TAG:-BOOKING-RECORD.                                      00003000
003100     05  :TAG:-BOOKING-KEY.                                     00003100
003200         10  :TAG:-BOOKING-ID          PIC 9(06).                00003200
003300     05  :TAG:-USER-ID                 PIC 9(06).                00003300
003400     05  :TAG:-SEAT-ID                 PIC 9(06).                00003400
003500     05  :TAG:-TRAIN-ID                PIC 9(04).                00003500
003600     05  :TAG:-ROUTE-ID                PIC 9(04).                00003600
003700     05  :TAG:-PASSENGER-NAME          PIC X(30).                00003700
003800     05  :TAG:-PASSENGER-AGE           PIC 9(03).                00003800
003900     05  :TAG:-BOOKING-STATUS          PIC X(09).                00003900
004000         88  :TAG:-STAT-CONFIRMED          VALUE 'Confirmed'.   00004000
004100         88  :TAG:-STAT-RAC                VALUE 'RAC      '.   00004100
004200         88  :TAG:-STAT-WAITING             VALUE 'Waiting  '.  00004200
004300         88  :TAG:-STAT-CANCELLED           VALUE 'Cancelled'.  00004300
004400*                                          Y2K - 980921 DLK          CL*24
004500     05  :TAG:-BOOKING-DATE.                                    00004500
004600         10  :TAG:-BOOKING-CC            PIC 9(02).                  CL*24
004700         10  :TAG:-BOOKING-YY            PIC 9(02).                  CL*24
004800         10  :TAG:-BOOKING-MM            PIC 9(02).             00004800
004900         10  :TAG:-BOOKING-DD            PIC 9(02).             00004900
005000     05  :TAG:-BOOKING-DATE-N REDEFINES                         00005000
005100                    :TAG:-BOOKING-DATE   PIC 9(08).             00005100
005200     05  :TAG:-BOOKING-CLOCK.                                   00005200
005300         10  :TAG:-BOOKING-HH            PIC 9(02).             00005300
005400         10  :TAG:-BOOKING-MN            PIC 9(02).             00005400
005500         10  :TAG:-BOOKING-SS            PIC 9(02).             00005500
005600     05  :TAG:-BOOKING-CLOCK-N REDEFINES                        00005600
005700                    :TAG:-BOOKING-CLOCK  PIC 9(06).             00005700
005800     05  :TAG:-PRICE                  PIC S9(7)V99 COMP-3.       00005800
005900     05  FILLER                       PIC X(20).                00005900
