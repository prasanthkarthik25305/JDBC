000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSTRN                                          00000300
000400*   TITLE       TRAIN MASTER RECORD                             00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   ONE ENTRY PER TRAIN.  MASTER IS MAINTAINED BY THE ONLINE     00000700
000800*   ADMIN SYSTEM (OUT OF SCOPE FOR THIS RUN) AND IS TREATED AS   00000800
000900*   READ-ONLY BY THE NIGHTLY BATCH - LOADED WHOLE INTO           00000900
001000*   WS-TRN-TABLE (TBSBOOK, TBSSRCH) SINCE THIS BUILD HAS NO      00001000
001100*   ISAM/KSDS SUPPORT.                                          00001100
001200*                                                                00001200
001300*   REPLACING PREFIXES IN USE -                                 00001300
001400*   :TAG:  =  TRN     FD LAYOUT (TRAIN-FILE)                    00001400
001410*                                                                00001410
001420*   THE 01-LEVEL HERE CANNOT CARRY AN OCCURS, SO WS-TRAIN-TABLE  00001420
001430*   IN TBSBOOK/TBSSRCH WORKING-STORAGE IS HAND-CODED SEPARATELY  00001430
001440*   - IT IS NOT BUILT BY COPYING THIS MEMBER WITH REPLACING.     00001440
001600*                                                                00001600
001700*   MAINTENANCE                                                 00001700
001800*   ---------------------------------------------------------   00001800
001900*   YYMMDD  BY    TICKET     DESCRIPTION                        00001900
002000*   ---------------------------------------------------------   00002000
002100*   890304  RHT   TBS-0012   ORIGINAL COPYBOOK                  00002100
002200*   960712  DLK   TBS-0188   ADDED :TAG:-TRAIN-NUMBER            00002200
002300****************************************************************00002300
002400 01  :TAG:-TRAIN-RECORD.                                        00002400
002500     05  :TAG:-TRAIN-ID                PIC 9(04).                00002500
002600     05  :TAG:-TRAIN-NAME              PIC X(30).                00002600
002700     05  :TAG:-TRAIN-NUMBER            PIC X(06).                00002700
002800     05  FILLER                        PIC X(30).                00002800
