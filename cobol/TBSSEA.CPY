000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSSEA                                          00000300
000400*   TITLE       SEAT INVENTORY MASTER RECORD                    00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   ONE ENTRY PER PHYSICAL SEAT ON A TRAIN.  LOADED WHOLE INTO   00000700
000800*   WS-SEA-TABLE (TBSBOOK, TBSSRCH), FLIPPED IN MEMORY AS SEATS  00000800
000900*   ARE BOOKED/FREED, AND REWRITTEN TO SEAT-FILE-OUT AT END OF   00000900
001000*   RUN BY TBSBOOK 9000-REWRITE-SEATS.                          00001000
001100*                                                                00001100
001200*   REPLACING PREFIXES IN USE -                                 00001200
001300*   :TAG:  =  SEA     FD LAYOUT (SEAT-FILE / SEAT-FILE-OUT)     00001300
001400*                                                                00001400
001410*   THE 01-LEVEL HERE CANNOT CARRY AN OCCURS, SO WS-SEAT-TABLE   00001410
001420*   IN TBSBOOK/TBSSRCH WORKING-STORAGE IS HAND-CODED SEPARATELY  00001420
001430*   - IT IS NOT BUILT BY COPYING THIS MEMBER WITH REPLACING.     00001430
001500*                                                                00001500
001600*   MAINTENANCE                                                 00001600
001700*   ---------------------------------------------------------   00001700
001800*   YYMMDD  BY    TICKET     DESCRIPTION                        00001800
001900*   ---------------------------------------------------------   00001900
002000*   890304  RHT   TBS-0012   ORIGINAL COPYBOOK                  00002000
002100*   930205  RHT   TBS-0155   ADDED :TAG:-BERTH-TYPE              00002100
002200****************************************************************00002200
002300 01  :TAG:-SEAT-RECORD.                                         00002300
002400     05  :TAG:-SEAT-KEY.                                        00002400
002500         10  :TAG:-SEAT-ID             PIC 9(06).                00002500
002600     05  :TAG:-TRAIN-ID                PIC 9(04).                00002600
002700     05  :TAG:-SEAT-NUMBER             PIC X(06).                00002700
002800     05  :TAG:-BERTH-TYPE              PIC X(10).                00002800
002900     05  :TAG:-IS-AVAILABLE            PIC X(01).                00002900
003000         88  :TAG:-AVAILABLE               VALUE 'Y'.            00003000
003100         88  :TAG:-NOT-AVAILABLE           VALUE 'N'.            00003100
003200     05  FILLER                        PIC X(20).                00003200
