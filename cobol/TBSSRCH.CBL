000100****************************************************************00000100
000200* TBS - TRAIN BOOKING SYSTEM                                     00000200
000300* ALL RIGHTS RESERVED - STATE DATA CENTER APPLICATIONS GROUP     00000300
000400****************************************************************00000400
000500* PROGRAM:  TBSSRCH                                              00000500
000600*                                                                00000600
000700* AUTHOR :  D. L. KOVAC                                          00000700
000800*                                                                00000800
000900* NIGHTLY ROUTE-SEARCH SLICE.  READS ONE OR MORE SEARCH CARDS,   00000900
001000* EACH NAMING A SOURCE STATION TERM AND A DESTINATION STATION    00001000
001100* TERM, AND LISTS EVERY ROUTE WHOSE SOURCE-STATION AND DEST-     00001100
001200* STATION EACH CONTAIN THE MATCHING TERM (CASE-INSENSITIVE,      00001200
001300* ANYWHERE IN THE FIELD - NOT ANCHORED).  FOR EACH MATCHING      00001300
001400* ROUTE THE TRAIN NAME/NUMBER, STATIONS, TIMES, PRICE AND        00001400
001500* CURRENT AVAILABLE-SEAT COUNT FOR THE TRAIN ARE LISTED.  THIS   00001500
001600* IS A READ-ONLY LOOKUP - NO MASTER FILE IS UPDATED HERE.        00001600
001700*                                                                00001700
001800* NO INTRINSIC UPPER/LOWER-CASE FUNCTION ON THIS COMPILER -      00001800
001900* CASE FOLDING IS DONE WITH INSPECT ... CONVERTING AGAINST THE   00001900
002000* XLATE TABLES BELOW, AND THE CONTAINS TEST IS DONE WITH         00002000
002100* INSPECT ... TALLYING FOR ALL AGAINST A REFERENCE-MODIFIED      00002100
002200* SLICE OF THE SEARCH TERM (SEE 2200/2300).                      00002200
002300****************************************************************00002300
002301*                                                                00002301
002400* MAINTENANCE LOG                                                00002400
002500* ---------------------------------------------------------      00002500
002600* YYMMDD  BY    TICKET     DESCRIPTION                          00002600
002700* ---------------------------------------------------------      00002700
002800* 891130  DLK   TBS-0031   ORIGINAL PROGRAM                     00002800
002900* 960712  DLK   TBS-0188   TRAIN-NUMBER ADDED TO RESULT LINE     00002900
003000* 980921  DLK   TBS-0233   Y2K REVIEW - NO DATE FIELD IN THIS    00003000
003100*                          PROGRAM, NO CHANGE REQUIRED           00003100
003200* 050614  PMS   TBS-0301   MULTIPLE SEARCH CARDS PER RUN NOW     00003200
003300*                          SUPPORTED (WAS SINGLE-CARD ONLY)      00003300
003350* 130815  PMS   TBS-0359   ROUTE-TABLE LOAD MOVES SPLIT ACROSS   00003350
003360*                          TWO LINES - WAS PAST COL 72           00003360
003370* 150211  PMS   TBS-0360   700-OPEN-FILES NOW GOES TO 799-OPEN-  00003370
003380*                          ERROR ON A BAD SEARCH-CARD OPEN       00003380
003390*                          STATUS INSTEAD OF FALLING THROUGH.    00003390
003395*                          000-MAIN LOAD PERFORM COLLAPSED TO    00003395
003398*                          1000 THRU 1030.                       00003398
003400****************************************************************00003400
003500 IDENTIFICATION DIVISION.                                        00003500
003600 PROGRAM-ID. TBSSRCH.                                            00003600
003700 AUTHOR. D. L. KOVAC.                                            00003700
003800 INSTALLATION. STATE DATA CENTER - RAIL DIVISION.                00003800
003900 DATE-WRITTEN. 11/30/89.                                         00003900
004000 DATE-COMPILED.                                                  00004000
004100 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                    00004100
004200****************************************************************00004200
004300 ENVIRONMENT DIVISION.                                           00004300
004400 CONFIGURATION SECTION.                                          00004400
004500 SOURCE-COMPUTER. IBM-370.                                       00004500
004600 OBJECT-COMPUTER. IBM-370.                                       00004600
004700 SPECIAL-NAMES.                                                  00004700
004800     C01 IS TOP-OF-FORM.                                         00004800
004900 INPUT-OUTPUT SECTION.                                           00004900
005000 FILE-CONTROL.                                                   00005000
005100                                                                 00005100
005200     SELECT TRAIN-FILE    ASSIGN TO TRNFILE                      00005200
005300         ACCESS IS SEQUENTIAL                                    00005300
005400         FILE STATUS IS WS-TRNFILE-STATUS.                       00005400
005500                                                                 00005500
005600     SELECT ROUTE-FILE    ASSIGN TO RTEFILE                      00005600
005700         ACCESS IS SEQUENTIAL                                    00005700
005800         FILE STATUS IS WS-RTEFILE-STATUS.                       00005800
005900                                                                 00005900
006000     SELECT SEAT-FILE     ASSIGN TO SEATFILE                     00006000
006100         ACCESS IS SEQUENTIAL                                    00006100
006200         FILE STATUS IS WS-SEAFILE-STATUS.                       00006200
006300                                                                 00006300
006400     SELECT SEARCH-CARD   ASSIGN TO SRCHCARD                     00006400
006500         ACCESS IS SEQUENTIAL                                    00006500
006600         FILE STATUS IS WS-SRCHCARD-STATUS.                      00006600
006700                                                                 00006700
006800     SELECT REPORT-FILE   ASSIGN TO SRCHRPT                      00006800
006900         FILE STATUS IS WS-RPTFILE-STATUS.                       00006900
007000                                                                 00007000
007100****************************************************************00007100
007200 DATA DIVISION.                                                  00007200
007300 FILE SECTION.                                                   00007300
007400                                                                 00007400
007500 FD  TRAIN-FILE                                                  00007500
007600     RECORDING MODE IS F.                                        00007600
007700 COPY TBSTRN REPLACING ==:TAG:== BY ==TRN==.                     00007700
007800                                                                 00007800
007900 FD  ROUTE-FILE                                                  00007900
008000     RECORDING MODE IS F.                                        00008000
008100 COPY TBSRTE REPLACING ==:TAG:== BY ==RTE==.                     00008100
008200                                                                 00008200
008300 FD  SEAT-FILE                                                   00008300
008400     RECORDING MODE IS F.                                        00008400
008500 COPY TBSSEA REPLACING ==:TAG:== BY ==SEA==.                     00008500
008600                                                                 00008600
008700 FD  SEARCH-CARD                                                 00008700
008800     RECORDING MODE IS F.                                        00008800
008900 01  SC-SEARCH-CARD.                                             00008900
009000     05  SC-SOURCE-TERM             PIC X(20).                   00009000
009100     05  SC-DEST-TERM               PIC X(20).                   00009100
009200     05  FILLER                     PIC X(92).                   00009200
009300                                                                 00009300
009400 FD  REPORT-FILE                                                 00009400
009500     RECORDING MODE IS F.                                        00009500
009600 01  REPORT-RECORD                  PIC X(132).                  00009600
009700                                                                 00009700
009800****************************************************************00009800
009900 WORKING-STORAGE SECTION.                                        00009900
010000****************************************************************00010000
010100 77  WS-MAX-TRAINS               PIC 9(4) COMP VALUE 200.        00010100
010200 77  WS-MAX-ROUTES               PIC 9(4) COMP VALUE 500.        00010200
010300 77  WS-MAX-SEATS                PIC 9(4) COMP VALUE 3000.       00010300
010400*                                                                00010400
010500 01  WS-XLATE-TABLES.                                             00010500
010600     05  WS-LOWER-CASE           PIC X(26)                       00010600
010700               VALUE 'abcdefghijklmnopqrstuvwxyz'.               00010700
010800     05  WS-UPPER-CASE           PIC X(26)                       00010800
010900               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               00010900
010910     05  FILLER                  PIC X(4)  VALUE SPACES.         00010910
011000*                                                                00011000
011100 01  WS-FILE-STATUS-FIELDS.                                      00011100
011200     05  WS-TRNFILE-STATUS       PIC XX  VALUE SPACES.           00011200
011300     05  WS-RTEFILE-STATUS       PIC XX  VALUE SPACES.           00011300
011400     05  WS-SEAFILE-STATUS       PIC XX  VALUE SPACES.           00011400
011500     05  WS-SRCHCARD-STATUS      PIC XX  VALUE SPACES.           00011500
011600     05  WS-RPTFILE-STATUS       PIC XX  VALUE SPACES.           00011600
011610     05  FILLER                  PIC X(4)  VALUE SPACES.         00011610
011700*                                                                00011700
011800 01  WS-SWITCHES.                                                00011800
011900     05  WS-CARD-EOF             PIC X   VALUE 'N'.              00011900
012000         88  CARD-EOF                VALUE 'Y'.                  00012000
012100     05  WS-SRC-MATCH-SW         PIC X   VALUE 'N'.              00012100
012200         88  SRC-MATCH               VALUE 'Y'.                  00012200
012300     05  WS-DST-MATCH-SW         PIC X   VALUE 'N'.              00012300
012400         88  DST-MATCH               VALUE 'Y'.                  00012400
012500     05  WS-TRN-FOUND-SW         PIC X   VALUE 'N'.              00012500
012600         88  TRN-MATCH-FOUND         VALUE 'Y'.                  00012600
012610     05  FILLER                  PIC X(4)  VALUE SPACES.         00012610
012700*                                                                00012700
012800 01  WS-SUBSCRIPTS.                                              00012800
012810*    ONE SUBSCRIPT PER MASTER TABLE (TRN/RTE/SEA), PLUS THE      00012810
012820*    CHARACTER-POSITION AND TERM-LENGTH WORK FIELDS USED BY THE  00012820
012830*    RIGHT-TO-LEFT TRIM IN 2210/2220 AND THE INSPECT TALLY IN    00012830
012840*    2300-TEST-CONTAINS.                                         00012840
012900     05  WS-TRN-IX               PIC 9(4) COMP VALUE 0.          00012900
013000     05  WS-TRN-COUNT            PIC 9(4) COMP VALUE 0.          00013000
013100     05  WS-TRN-MATCH-IX         PIC 9(4) COMP VALUE 0.          00013100
013200     05  WS-RTE-IX               PIC 9(4) COMP VALUE 0.          00013200
013300     05  WS-RTE-COUNT            PIC 9(4) COMP VALUE 0.          00013300
013400     05  WS-SEA-IX               PIC 9(4) COMP VALUE 0.          00013400
013500     05  WS-SEA-COUNT            PIC 9(4) COMP VALUE 0.          00013500
013600     05  WS-AVAIL-CNT            PIC 9(4) COMP VALUE 0.          00013600
013700     05  WS-CHAR-IX              PIC 9(2) COMP VALUE 0.          00013700
013800     05  WS-TERM1-LEN            PIC 9(2) COMP VALUE 0.          00013800
013900     05  WS-TERM2-LEN            PIC 9(2) COMP VALUE 0.          00013900
014000     05  WS-TALLY-CNT            PIC 9(4) COMP VALUE 0.          00014000
014010     05  FILLER                  PIC X(4)  VALUE SPACES.         00014010
014100*                                                                00014100
014200****************************************************************00014200
014300*  MASTER TABLES - LOADED ONCE AT 1000-LOAD-MASTERS              00014300
014400****************************************************************00014400
014500 01  WS-TRAIN-TABLE.                                              00014500
014600     05  WS-TRN-ENTRY OCCURS 200 TIMES.                          00014600
014700         10  WS-TRN-ID           PIC 9(4).                       00014700
014800         10  WS-TRN-NAME         PIC X(30).                      00014800
014900         10  WS-TRN-NUMBER       PIC X(6).                       00014900
014910         10  FILLER              PIC X(4).                       00014910
015000*                                                                00015000
015010*    ROUTE-TABLE IS THE ONE THIS PROGRAM ACTUALLY SEARCHES -     00015010
015020*    2000-SCAN-ROUTES WALKS EVERY ENTRY FOR EVERY SEARCH CARD.   00015020
015030*    DEP/ARR TIME REDEFINES EXIST PURELY SO THE HH/MM/SS PIECES  00015030
015040*    CAN BE ADDRESSED IF A FUTURE REPORT NEEDS THEM SEPARATELY - 00015040
015050*    TODAY ONLY THE PACKED 9(6) FORM IS MOVED TO THE REPORT      00015050
015060*    LINE'S SLASH-EDITED PICTURE.                                00015060
015100 01  WS-ROUTE-TABLE.                                              00015100
015200     05  WS-RTE-ENTRY OCCURS 500 TIMES.                          00015200
015300         10  WS-RTE-ID           PIC 9(4).                       00015300
015400         10  WS-RTE-TRAIN-ID     PIC 9(4).                       00015400
015500         10  WS-RTE-SOURCE       PIC X(20).                      00015500
015600         10  WS-RTE-DEST         PIC X(20).                      00015600
015700         10  WS-RTE-DEP-TIME     PIC 9(6).                       00015700
015710         10  WS-RTE-DEP-TIME-R REDEFINES WS-RTE-DEP-TIME.        00015710
015720             15  WS-RTE-DEP-HH   PIC 9(2).                       00015720
015730             15  WS-RTE-DEP-MM   PIC 9(2).                       00015730
015740             15  WS-RTE-DEP-SS   PIC 9(2).                       00015740
015800         10  WS-RTE-ARR-TIME     PIC 9(6).                       00015800
015810         10  WS-RTE-ARR-TIME-R REDEFINES WS-RTE-ARR-TIME.        00015810
015820             15  WS-RTE-ARR-HH   PIC 9(2).                       00015820
015830             15  WS-RTE-ARR-MM   PIC 9(2).                       00015830
015840             15  WS-RTE-ARR-SS   PIC 9(2).                       00015840
015900         10  WS-RTE-PRICE        PIC S9(7)V99 COMP-3.            00015900
015910         10  FILLER              PIC X(4).                       00015910
016000*                                                                00016000
016100 01  WS-SEAT-TABLE.                                               00016100
016200     05  WS-SEA-ENTRY OCCURS 3000 TIMES.                         00016200
016300         10  WS-SEA-ID           PIC 9(6).                       00016300
016400         10  WS-SEA-TRAIN-ID     PIC 9(4).                       00016400
016500         10  WS-SEA-AVAIL        PIC X(1).                       00016500
016600             88  WS-SEA-IS-AVAIL     VALUE 'Y'.                  00016600
016610         10  FILLER              PIC X(4).                       00016610
016700*                                                                00016700
016800****************************************************************00016800
016900*  WORK AREAS FOR THE CURRENT SEARCH CARD AND CURRENT ROUTE      00016900
017000****************************************************************00017000
017100 01  WS-TERM1-UC                 PIC X(20).                       00017100
017200 01  WS-TERM2-UC                 PIC X(20).                       00017200
017300 01  WS-SRC-UC                   PIC X(20).                       00017300
017400 01  WS-DST-UC                   PIC X(20).                       00017400
017500*                                                                00017500
017600****************************************************************00017600
017700*  REPORT LINES                                                 00017700
017800****************************************************************00017800
017900 01  RPT-HEADER1.                                                00017900
018000     05  FILLER   PIC X(40)                                      00018000
018100              VALUE 'TRAIN ROUTE SEARCH - NIGHTLY BATCH     '.   00018100
018200     05  FILLER   PIC X(92) VALUE SPACES.                        00018200
018300 01  RPT-COL-HDR.                                                00018300
018400     05  FILLER   PIC X(6)  VALUE 'TRAIN '.                      00018400
018500     05  FILLER   PIC X(30) VALUE 'NAME'.                        00018500
018600     05  FILLER   PIC X(21) VALUE 'SOURCE'.                      00018600
018700     05  FILLER   PIC X(21) VALUE 'DEST'.                        00018700
018800     05  FILLER   PIC X(10) VALUE 'DEP/ARR'.                     00018800
018900     05  FILLER   PIC X(10) VALUE 'PRICE'.                       00018900
019000     05  FILLER   PIC X(10) VALUE 'AVAIL'.                       00019000
019100     05  FILLER   PIC X(24) VALUE SPACES.                        00019100
019200 01  RPT-RESULT-LINE.                                             00019200
019300     05  RPT-TRAIN-NUMBER        PIC X(6).                       00019300
019400     05  RPT-TRAIN-NAME          PIC X(30).                      00019400
019500     05  RPT-SOURCE              PIC X(20).                      00019500
019600     05  FILLER                  PIC X(1) VALUE SPACE.           00019600
019700     05  RPT-DEST                PIC X(20).                      00019700
019800     05  FILLER                  PIC X(1) VALUE SPACE.           00019800
019900     05  RPT-DEP-ARR             PIC 9(6)/9(6).                  00019900
020000     05  FILLER                  PIC X(1) VALUE SPACE.           00020000
020100     05  RPT-PRICE               PIC ZZZ,ZZ9.99.                 00020100
020200     05  FILLER                  PIC X(1) VALUE SPACE.           00020200
020300     05  RPT-AVAIL-COUNT         PIC ZZZ9.                       00020300
020400     05  FILLER                  PIC X(9) VALUE SPACES.          00020400
020500*                                                                00020500
020600****************************************************************00020600
020700 PROCEDURE DIVISION.                                              00020700
020800****************************************************************00020800
020900                                                                 00020900
021000 000-MAIN.                                                       00021000
021010*    NIGHTLY DRIVER.  TRAIN-FILE, ROUTE-FILE AND SEAT-FILE ARE   00021010
021020*    ALL SMALL ENOUGH TO LOAD WHOLE ONCE PER RUN (SEE THE OCCURS 00021020
021030*    LIMITS ABOVE), SO THE ENTIRE SEARCH-CARD DECK IS ANSWERED   00021030
021040*    OUT OF MEMORY WITHOUT RE-READING THE MASTERS FOR EACH CARD. 00021040
021050*    1000-LOAD-MASTERS THRU 1030-READ-ONE-SEAT IS THE COMPLETE   00021050
021060*    LOAD RANGE - ALL FOUR PARAGRAPHS ARE PRIVATE TO THE LOAD    00021060
021070*    AND ARE NEVER PERFORMED FROM ANYWHERE ELSE.                 00021070
021100     PERFORM 700-OPEN-FILES.                                     00021100
021200     PERFORM 1000-LOAD-MASTERS THRU 1030-READ-ONE-SEAT.          00021200
021300     PERFORM 800-INIT-REPORT.                                    00021300
021400                                                                 00021400
021410*    ONE CARD PER SOURCE/DEST TERM PAIR; 710 PRIMES THE LOOP AND 00021410
021420*    100 RE-PRIMES IT AT THE END OF EACH CARD'S PROCESSING (THE  00021420
021430*    CLASSIC READ-AHEAD LOOP SHAPE).                             00021430
021500     PERFORM 710-READ-SEARCH-CARD.                               00021500
021600     PERFORM 100-PROCESS-SEARCH-CARD UNTIL CARD-EOF.             00021600
021700                                                                 00021700
021800     PERFORM 790-CLOSE-FILES.                                    00021800
021900     GOBACK.                                                     00021900
022000                                                                 00022000
022100 100-PROCESS-SEARCH-CARD.                                        00022100
022110*    ONE PASS OVER THE FULL ROUTE TABLE PER CARD.  THE TERMS ARE 00022110
022120*    FOLDED TO UPPER CASE ONCE HERE RATHER THAN INSIDE THE SCAN  00022120
022130*    LOOP SO THE PER-ROUTE COMPARE (2000/2300) DOES NOT REPEAT   00022130
022140*    THE SAME INSPECT AGAINST THE SAME CARD FOR EVERY ROUTE.     00022140
022200     PERFORM 2200-FOLD-SEARCH-TERMS.                             00022200
022300     PERFORM 2000-SCAN-ROUTES                                    00022300
022400        VARYING WS-RTE-IX FROM 1 BY 1                            00022400
022500          UNTIL WS-RTE-IX > WS-RTE-COUNT.                        00022500
022600     PERFORM 710-READ-SEARCH-CARD.                               00022600
022700                                                                 00022700
022800 2000-SCAN-ROUTES.                                                00022800
022810*    PERFORMED ONCE PER ROUTE-TABLE ENTRY (VARYING, IN 100).     00022810
022820*    THE ROUTE'S OWN SOURCE/DEST STATION NAMES ARE FOLDED TO     00022820
022830*    UPPER CASE HERE, PER ROUTE, SINCE THAT IS THE SIDE THAT     00022830
022840*    CHANGES EVERY ITERATION - THE CARD SIDE WAS ALREADY FOLDED  00022840
022850*    ONCE FOR THE WHOLE CARD BY 2200.                            00022850
022900     MOVE WS-RTE-SOURCE(WS-RTE-IX) TO WS-SRC-UC.                 00022900
023000     MOVE WS-RTE-DEST(WS-RTE-IX)   TO WS-DST-UC.                 00023000
023100     INSPECT WS-SRC-UC CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.00023100
023200     INSPECT WS-DST-UC CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.00023200
023300     PERFORM 2300-TEST-CONTAINS.                                 00023300
023400     IF SRC-MATCH AND DST-MATCH                                  00023400
023500         PERFORM 2100-COUNT-AVAIL-SEATS                          00023500
023600         PERFORM 210-FIND-TRAIN-BY-ID                            00023600
023700         PERFORM 3000-WRITE-RESULT-LINE                          00023700
023800     END-IF.                                                     00023800
023900                                                                 00023900
024000 2300-TEST-CONTAINS.                                             00024000
024010*    NEITHER TERM IS ANCHORED - A BLANK SEARCH TERM MATCHES      00024010
024020*    EVERYTHING (SEE THE ZERO-LENGTH BRANCHES BELOW) AND A       00024020
024030*    NON-BLANK TERM MATCHES IF IT APPEARS ANYWHERE IN THE        00024030
024040*    ROUTE'S STATION FIELD.  INSPECT ... TALLYING FOR ALL IS     00024040
024050*    THIS COMPILER'S SUBSTITUTE FOR A CONTAINS/INDEX FUNCTION -  00024050
024060*    A NONZERO TALLY MEANS THE TERM WAS FOUND AT LEAST ONCE.     00024060
024100     MOVE 'N' TO WS-SRC-MATCH-SW.                                00024100
024200     MOVE 'N' TO WS-DST-MATCH-SW.                                00024200
024300     IF WS-TERM1-LEN = 0                                         00024300
024400         MOVE 'Y' TO WS-SRC-MATCH-SW                             00024400
024500     ELSE                                                        00024500
024600         MOVE 0 TO WS-TALLY-CNT                                  00024600
024700         INSPECT WS-SRC-UC TALLYING WS-TALLY-CNT                 00024700
024800             FOR ALL WS-TERM1-UC(1:WS-TERM1-LEN)                 00024800
024900         IF WS-TALLY-CNT > 0                                     00024900
025000             MOVE 'Y' TO WS-SRC-MATCH-SW                         00025000
025100         END-IF                                                  00025100
025200     END-IF.                                                     00025200
025300     IF WS-TERM2-LEN = 0                                         00025300
025400         MOVE 'Y' TO WS-DST-MATCH-SW                             00025400
025500     ELSE                                                        00025500
025600         MOVE 0 TO WS-TALLY-CNT                                  00025600
025700         INSPECT WS-DST-UC TALLYING WS-TALLY-CNT                 00025700
025800             FOR ALL WS-TERM2-UC(1:WS-TERM2-LEN)                 00025800
025900         IF WS-TALLY-CNT > 0                                     00025900
026000             MOVE 'Y' TO WS-DST-MATCH-SW                         00026000
026100         END-IF                                                  00026100
026200     END-IF.                                                     00026200
026300                                                                 00026300
026400 2100-COUNT-AVAIL-SEATS.                                          00026400
026410*    RE-COUNTS SEAT AVAILABILITY FRESH FOR EVERY MATCHING ROUTE  00026410
026420*    RATHER THAN CACHING A PER-TRAIN COUNT, SINCE TBSSRCH IS A   00026420
026430*    READ-ONLY REPORT THAT DOES NOT NEED THE SPEED OF A CACHE -  00026430
026440*    IT ONLY NEEDS TO BE RIGHT AS OF WHEN SEAT-FILE WAS LOADED.  00026440
026500     MOVE 0 TO WS-AVAIL-CNT.                                     00026500
026600     PERFORM 2110-CHECK-ONE-SEAT                                 00026600
026700        VARYING WS-SEA-IX FROM 1 BY 1                            00026700
026800          UNTIL WS-SEA-IX > WS-SEA-COUNT.                        00026800
026900                                                                 00026900
027000 2110-CHECK-ONE-SEAT.                                             00027000
027010*    A SEAT COUNTS IF IT BELONGS TO THE ROUTE'S TRAIN AND IS     00027010
027020*    STILL FLAGGED AVAILABLE - SEAT-FILE HAS NO ROUTE-ID OF ITS  00027020
027030*    OWN, SO THE LINK IS THROUGH THE COMMON TRAIN-ID.            00027030
027100     IF WS-SEA-TRAIN-ID(WS-SEA-IX) = WS-RTE-TRAIN-ID(WS-RTE-IX)  00027100
027200             AND WS-SEA-IS-AVAIL(WS-SEA-IX)                      00027200
027300         ADD +1 TO WS-AVAIL-CNT                                  00027300
027400     END-IF.                                                     00027400
027500                                                                 00027500
027600 210-FIND-TRAIN-BY-ID.                                            00027600
027610*    PULLS THE TRAIN NAME/NUMBER FOR THE RESULT LINE.  THE SCAN  00027610
027620*    STOPS AS SOON AS A MATCH IS FOUND (TRN-MATCH-FOUND IN THE   00027620
027630*    UNTIL) SINCE WS-TRN-ID IS UNIQUE - THERE IS NEVER MORE      00027630
027640*    THAN ONE MATCHING ENTRY TO FIND.                            00027640
027700     MOVE 'N' TO WS-TRN-FOUND-SW.                                00027700
027800     MOVE 0   TO WS-TRN-MATCH-IX.                                00027800
027900     PERFORM 211-SCAN-ONE-TRAIN                                  00027900
028000        VARYING WS-TRN-IX FROM 1 BY 1                            00028000
028100          UNTIL WS-TRN-IX > WS-TRN-COUNT OR TRN-MATCH-FOUND.     00028100
028200                                                                 00028200
028300 211-SCAN-ONE-TRAIN.                                              00028300
028400     IF WS-TRN-ID(WS-TRN-IX) = WS-RTE-TRAIN-ID(WS-RTE-IX)        00028400
028500         MOVE 'Y' TO WS-TRN-FOUND-SW                             00028500
028600         MOVE WS-TRN-IX TO WS-TRN-MATCH-IX                       00028600
028700     END-IF.                                                     00028700
028800                                                                 00028800
028900 2200-FOLD-SEARCH-TERMS.                                          00028900
028910*    ONE-TIME PER-CARD SETUP - FOLDS BOTH SEARCH TERMS TO UPPER  00028910
028920*    CASE AND MEASURES THEIR TRIMMED LENGTH (TRAILING BLANKS     00028920
028930*    STRIPPED) SO 2300-TEST-CONTAINS CAN REFERENCE-MODIFY JUST   00028930
028940*    THE SIGNIFICANT PORTION OF THE TERM WHEN IT BUILDS THE      00028940
028950*    INSPECT ... TALLYING FOR ALL ARGUMENT.                      00028950
029000     MOVE SC-SOURCE-TERM TO WS-TERM1-UC.                         00029000
029100     MOVE SC-DEST-TERM   TO WS-TERM2-UC.                         00029100
029200     INSPECT WS-TERM1-UC CONVERTING WS-LOWER-CASE TO             00029200
029300             WS-UPPER-CASE.                                      00029300
029400     INSPECT WS-TERM2-UC CONVERTING WS-LOWER-CASE TO             00029400
029500             WS-UPPER-CASE.                                      00029500
029600     MOVE 0 TO WS-TERM1-LEN.                                     00029600
029700     PERFORM 2210-SCAN-TERM1-LEN                                 00029700
029800        VARYING WS-CHAR-IX FROM 20 BY -1 UNTIL WS-CHAR-IX < 1    00029800
029900          OR WS-TERM1-LEN NOT = 0.                               00029900
030000     MOVE 0 TO WS-TERM2-LEN.                                     00030000
030100     PERFORM 2220-SCAN-TERM2-LEN                                 00030100
030200        VARYING WS-CHAR-IX FROM 20 BY -1 UNTIL WS-CHAR-IX < 1    00030200
030300          OR WS-TERM2-LEN NOT = 0.                               00030300
030400                                                                 00030400
030500 2210-SCAN-TERM1-LEN.                                             00030500
030510*    SCANS RIGHT TO LEFT (VARYING ... BY -1 IN 2200) SO THE      00030510
030520*    FIRST NON-BLANK CHARACTER HIT IS THE LAST SIGNIFICANT ONE - 00030520
030530*    THAT POSITION IS THE TRIMMED LENGTH OF THE TERM.            00030530
030600     IF WS-TERM1-UC(WS-CHAR-IX:1) NOT = SPACE                    00030600
030700         MOVE WS-CHAR-IX TO WS-TERM1-LEN                         00030700
030800     END-IF.                                                     00030800
030900                                                                 00030900
031000 2220-SCAN-TERM2-LEN.                                             00031000
031010*    SAME RIGHT-TO-LEFT TRIM AS 2210, FOR THE DESTINATION TERM.  00031010
031100     IF WS-TERM2-UC(WS-CHAR-IX:1) NOT = SPACE                    00031100
031200         MOVE WS-CHAR-IX TO WS-TERM2-LEN                         00031200
031300     END-IF.                                                     00031300
031400                                                                 00031400
031500 3000-WRITE-RESULT-LINE.                                          00031500
031510*    ONE LINE PER MATCHING ROUTE.  A ROUTE WHOSE TRAIN COULD     00031510
031520*    NOT BE FOUND IN THE TRAIN TABLE (DATA-ENTRY ERROR ON THE    00031520
031530*    MASTER FILES) STILL PRINTS - THE TRAIN NAME/NUMBER COLUMNS  00031530
031540*    ARE LEFT BLANK RATHER THAN DROPPING THE ROUTE FROM THE      00031540
031550*    REPORT, SO THE BAD DATA GETS NOTICED INSTEAD OF HIDDEN.     00031550
031600     IF TRN-MATCH-FOUND                                          00031600
031700         MOVE WS-TRN-NUMBER(WS-TRN-MATCH-IX) TO RPT-TRAIN-NUMBER 00031700
031800         MOVE WS-TRN-NAME(WS-TRN-MATCH-IX)   TO RPT-TRAIN-NAME   00031800
031900     ELSE                                                        00031900
032000         MOVE SPACES TO RPT-TRAIN-NUMBER                         00032000
032100         MOVE SPACES TO RPT-TRAIN-NAME                           00032100
032200     END-IF.                                                     00032200
032300     MOVE WS-RTE-SOURCE(WS-RTE-IX)   TO RPT-SOURCE.              00032300
032400     MOVE WS-RTE-DEST(WS-RTE-IX)     TO RPT-DEST.                00032400
032500     MOVE WS-RTE-DEP-TIME(WS-RTE-IX) TO RPT-DEP-ARR(1:6).        00032500
032600     MOVE WS-RTE-ARR-TIME(WS-RTE-IX) TO RPT-DEP-ARR(8:6).        00032600
032700     MOVE WS-RTE-PRICE(WS-RTE-IX)    TO RPT-PRICE.               00032700
032800     MOVE WS-AVAIL-CNT               TO RPT-AVAIL-COUNT.         00032800
032900     WRITE REPORT-RECORD FROM RPT-RESULT-LINE.                   00032900
033000                                                                 00033000
033100 700-OPEN-FILES.                                                  00033100
033110*    SEARCH-CARD IS THE ONLY FILE THIS PROGRAM CANNOT PROCEED    00033110
033120*    WITHOUT - A MISSING OR MISALLOCATED CARD DECK MEANS THERE   00033120
033130*    IS NOTHING TO SEARCH FOR, SO A BAD SRCHCARD OPEN STATUS     00033130
033140*    GOES STRAIGHT TO A HARD ABORT VIA 799-OPEN-ERROR.  THE      00033140
033150*    THREE MASTER FILES ARE NOT STATUS-CHECKED HERE - AN EMPTY   00033150
033160*    OR MISSING MASTER SIMPLY LOADS AN EMPTY TABLE IN 1000, AND  00033160
033170*    THE REPORT COMES OUT WITH NO ROUTES MATCHING, WHICH IS A    00033170
033180*    HARMLESS (IF USELESS) RESULT RATHER THAN A CORRUPT ONE.     00033180
033200     OPEN INPUT  TRAIN-FILE                                      00033200
033300                 ROUTE-FILE                                      00033300
033400                 SEAT-FILE                                       00033400
033500                 SEARCH-CARD                                     00033500
033600          OUTPUT REPORT-FILE.                                    00033600
033700     IF WS-SRCHCARD-STATUS NOT = '00'                            00033700
033800         DISPLAY 'ERROR OPENING SEARCH-CARD. RC: '               00033800
033900                 WS-SRCHCARD-STATUS                              00033900
033910         GO TO 799-OPEN-ERROR                                    00033910
034200     END-IF.                                                     00034200
034210     GO TO 700-EXIT.                                             00034210
034220                                                                 00034220
034230 799-OPEN-ERROR.                                                 00034230
034240*    HARD ABORT - NO SEARCH-CARD MEANS NO WORK FOR THIS SLICE.   00034240
034250*    RETURN-CODE 16 MATCHES THE OTHER TBS PROGRAMS' CONVENTION   00034250
034260*    FOR AN UNRECOVERABLE SETUP FAILURE.                         00034260
034270     MOVE 16 TO RETURN-CODE.                                     00034270
034280     MOVE 'Y' TO WS-CARD-EOF.                                    00034280
034290     GOBACK.                                                     00034290
034295                                                                 00034295
034297 700-EXIT.                                                       00034297
034299     EXIT.                                                       00034299
034300                                                                 00034300
034400 710-READ-SEARCH-CARD.                                            00034400
034410*    ONE SEARCH-CARD RECORD PER PAIR OF SOURCE/DEST TERMS.  A    00034410
034420*    BLANK SOURCE OR DEST TERM ON THE CARD ACTS AS A WILDCARD -  00034420
034430*    SEE THE ZERO-LENGTH BRANCHES IN 2300-TEST-CONTAINS.         00034430
034500     READ SEARCH-CARD                                            00034500
034600       AT END MOVE 'Y' TO WS-CARD-EOF.                           00034600
034700                                                                 00034700
034800 790-CLOSE-FILES.                                                 00034800
034810*    END OF RUN - THIS IS A READ-ONLY REPORT SLICE, SO CLOSING   00034810
034820*    THE INPUT FILES REQUIRES NO REWRITE-BACK LOGIC LIKE TBSBOOK 00034820
034830*    OR TBSRAC/TBSWAIT NEED FOR THEIR MASTER-FILE UPDATES.       00034830
034900     CLOSE TRAIN-FILE                                             00034900
035000           ROUTE-FILE                                             00035000
035100           SEAT-FILE                                              00035100
035200           SEARCH-CARD                                            00035200
035300           REPORT-FILE.                                           00035300
035400                                                                 00035400
035500 800-INIT-REPORT.                                                 00035500
035510*    STANDARD TWO-LINE BANNER - TITLE ON PAGE 1 LINE 1, COLUMN   00035510
035520*    HEADINGS TWO LINES DOWN, MATCHING THE OTHER TBS REPORTS.    00035520
035600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00035600
035700     WRITE REPORT-RECORD FROM RPT-COL-HDR AFTER 2.               00035700
035800                                                                 00035800
035900 1000-LOAD-MASTERS.                                               00035900
035910*    LOADS THE THREE MASTER FILES WHOLE, ONE AFTER ANOTHER, IN   00035910
035920*    TRAIN/ROUTE/SEAT ORDER.  NONE OF THE THREE LOADS DEPENDS    00035920
035930*    ON THE OTHERS HAVING RUN FIRST - THE ORDER HERE IS JUST     00035930
035940*    THE ORDER THE FILES APPEAR IN FILE-CONTROL.                 00035940
036000     PERFORM 1010-READ-ONE-TRAIN UNTIL WS-TRNFILE-STATUS = '10'. 00036000
036100     PERFORM 1020-READ-ONE-ROUTE UNTIL WS-RTEFILE-STATUS = '10'. 00036100
036200     PERFORM 1030-READ-ONE-SEAT  UNTIL WS-SEAFILE-STATUS = '10'. 00036200
036300                                                                 00036300
036400 1010-READ-ONE-TRAIN.                                             00036400
036410*    LOADS ONE TRAIN-FILE RECORD INTO WS-TRAIN-TABLE.  ONLY THE  00036410
036420*    THREE FIELDS THIS PROGRAM NEEDS FOR THE RESULT LINE (ID,    00036420
036430*    NAME, NUMBER) ARE CARRIED - THE REST OF TRN-TRAIN-RECORD    00036430
036440*    IS OF NO INTEREST TO A ROUTE-SEARCH REPORT.                 00036440
036500     READ TRAIN-FILE INTO TRN-TRAIN-RECORD.                       00036500
036600     IF WS-TRNFILE-STATUS = '00'                                 00036600
036700         ADD +1 TO WS-TRN-COUNT                                  00036700
036800         MOVE TRN-TRAIN-ID     TO WS-TRN-ID(WS-TRN-COUNT)        00036800
036900         MOVE TRN-TRAIN-NAME   TO WS-TRN-NAME(WS-TRN-COUNT)      00036900
037000         MOVE TRN-TRAIN-NUMBER TO WS-TRN-NUMBER(WS-TRN-COUNT)    00037000
037100     ELSE                                                        00037100
037200         IF WS-TRNFILE-STATUS NOT = '10'                         00037200
037300             MOVE '10' TO WS-TRNFILE-STATUS                      00037300
037400         END-IF                                                  00037400
037500     END-IF.                                                     00037500
037600                                                                 00037600
037700 1020-READ-ONE-ROUTE.                                             00037700
037710*    LOADS ONE ROUTE-FILE RECORD - SOURCE/DEST STATION NAMES,    00037710
037720*    DEP/ARR TIMES AND PRICE - INTO WS-ROUTE-TABLE.  THIS IS THE 00037720
037730*    TABLE 2000-SCAN-ROUTES WALKS FOR EVERY SEARCH CARD.         00037730
037800     READ ROUTE-FILE INTO RTE-ROUTE-RECORD.                       00037800
037900     IF WS-RTEFILE-STATUS = '00'                                 00037900
038000         ADD +1 TO WS-RTE-COUNT                                  00038000
038100         MOVE RTE-ROUTE-ID       TO WS-RTE-ID(WS-RTE-COUNT)      00038100
038200         MOVE RTE-TRAIN-ID       TO WS-RTE-TRAIN-ID(WS-RTE-COUNT)00038200
038300         MOVE RTE-SOURCE-STATION TO WS-RTE-SOURCE(WS-RTE-COUNT)  00038300
038400         MOVE RTE-DEST-STATION   TO WS-RTE-DEST(WS-RTE-COUNT)    00038400
038500         MOVE RTE-DEPARTURE-TIME-N                               00038500
038520             TO WS-RTE-DEP-TIME(WS-RTE-COUNT)                    00038520
038600         MOVE RTE-ARRIVAL-TIME-N                                 00038600
038620             TO WS-RTE-ARR-TIME(WS-RTE-COUNT)                    00038620
038700         MOVE RTE-PRICE          TO WS-RTE-PRICE(WS-RTE-COUNT)   00038700
038800     ELSE                                                        00038800
038900         IF WS-RTEFILE-STATUS NOT = '10'                         00038900
039000             MOVE '10' TO WS-RTEFILE-STATUS                      00039000
039100         END-IF                                                  00039100
039200     END-IF.                                                     00039200
039300                                                                 00039300
039400 1030-READ-ONE-SEAT.                                              00039400
039410*    LOADS ONE SEAT-FILE RECORD - JUST THE TRAIN-ID AND THE      00039410
039420*    AVAILABILITY FLAG - INTO WS-SEAT-TABLE.  SEAT-ID ITSELF IS  00039420
039430*    CARRIED FOR SYMMETRY WITH THE OTHER TBS PROGRAMS' SEAT      00039430
039440*    TABLES BUT IS NOT ACTUALLY REFERENCED ANYWHERE IN TBSSRCH.  00039440
039500     READ SEAT-FILE INTO SEA-SEAT-RECORD.                        00039500
039600     IF WS-SEAFILE-STATUS = '00'                                 00039600
039700         ADD +1 TO WS-SEA-COUNT                                  00039700
039800         MOVE SEA-SEAT-ID      TO WS-SEA-ID(WS-SEA-COUNT)        00039800
039900         MOVE SEA-TRAIN-ID     TO WS-SEA-TRAIN-ID(WS-SEA-COUNT)  00039900
040000         MOVE SEA-IS-AVAILABLE TO WS-SEA-AVAIL(WS-SEA-COUNT)     00040000
040100     ELSE                                                        00040100
040200         IF WS-SEAFILE-STATUS NOT = '10'                         00040200
040300             MOVE '10' TO WS-SEAFILE-STATUS                      00040300
040400         END-IF                                                  00040400
040500     END-IF.                                                     00040500
