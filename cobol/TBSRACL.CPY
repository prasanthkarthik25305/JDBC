000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSRACL                                         00000300
000400*   TITLE       LINKAGE COMMUNICATION AREA FOR CALL 'TBSRAC'    00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   TBSBOOK NEVER OPENS RAC-FILE OR TOUCHES A RAC-RECORD -       00000700
000800*   IT FILLS IN THIS BLOCK AND CALLS TBSRAC, WHICH OWNS THE      00000800
000900*   FILE AND THE QUEUE DISCIPLINE.  COPIED INTO BOTH PROGRAMS.   00000900
001000*                                                                00001000
001100*   LK-FUNCTION VALUES -                                        00001100
001200*     'ADD  '   ADMIT (LK-TRAIN-ID,LK-ROUTE-ID,LK-USER-ID) TO    00001200
001300*               RAC.  RETURNS LK-RETURN-CODE = '2' IF THE 10    00001300
001400*               SLOT CAP IS ALREADY FULL - CALLER MUST THEN     00001400
001500*               ROUTE TO TBSWAIT INSTEAD.                       00001500
001600*     'PROMO'   PROMOTE HEAD OF QUEUE FOR (LK-TRAIN-ID,          00001600
001700*               LK-ROUTE-ID).  RETURNS LK-PROMOTED-USER-ID AND   00001700
001800*               LK-PROMOTED-SEAT-ID = 0 (RAC HAS NO SEAT), OR    00001800
001900*               LK-RETURN-CODE = '1' IF NONE ELIGIBLE.           00001900
002000*     'CLOSE'   END OF RUN - REWRITE RAC-FILE-OUT AND CLOSE.     00002000
002100*                                                                00002100
002200*   MAINTENANCE                                                 00002200
002300*   ---------------------------------------------------------   00002300
002400*   YYMMDD  BY    TICKET     DESCRIPTION                        00002400
002500*   ---------------------------------------------------------   00002500
002600*   890711  RHT   TBS-0019   ORIGINAL COPYBOOK                  00002600
002700****************************************************************00002700
002800 01  TBSRAC-LINKAGE.                                            00002800
002900     05  LK-RAC-FUNCTION            PIC X(05).                  00002900
003000     05  LK-RAC-TRAIN-ID            PIC 9(04).                  00003000
003100     05  LK-RAC-ROUTE-ID            PIC 9(04).                  00003100
003200     05  LK-RAC-USER-ID             PIC 9(06).                  00003200
003300     05  LK-RAC-CURR-DATE           PIC 9(08).                  00003300
003400     05  LK-RAC-CURR-TIME           PIC 9(06).                  00003400
003500     05  LK-RAC-COUNT               PIC 9(02).                  00003500
003600     05  LK-RAC-PROMOTED-USER-ID    PIC 9(06).                  00003600
003700     05  LK-RAC-RETURN-CODE         PIC X(01).                  00003700
003800         88  LK-RAC-OK                  VALUE '0'.              00003800
003900         88  LK-RAC-NONE-ELIGIBLE       VALUE '1'.              00003900
004000         88  LK-RAC-CAP-EXCEEDED        VALUE '2'.              00004000
004100     05  FILLER                     PIC X(10).                  00004100
