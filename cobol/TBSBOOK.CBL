000100****************************************************************00000100
000200* TBS - TRAIN BOOKING SYSTEM                                     00000200
000300* ALL RIGHTS RESERVED - STATE DATA CENTER APPLICATIONS GROUP     00000300
000400****************************************************************00000400
000500* PROGRAM:  TBSBOOK                                              00000500
000600*                                                                00000600
000700* AUTHOR :  R. H. Teal                                           00000700
000800*                                                                00000800
000900* READS THE NIGHTLY REQUEST-FILE (BOOK/CANCEL TRANSACTIONS IN   00000900
001000* ARRIVAL ORDER) AND APPLIES EACH ONE AGAINST THE TRAIN, ROUTE,  00001000
001100* SEAT AND BOOKING MASTERS.  A BOOK REQUEST THAT CANNOT BE       00001100
001200* SEATED DIRECTLY IS HANDED OFF TO TBSRAC AND, FAILING THAT,     00001200
001300* TO TBSWAIT.  A CANCEL THAT FREES A SEAT TRIGGERS EXACTLY ONE   00001300
001400* QUEUE PROMOTION (RAC FIRST, THEN WAITLIST).  PRODUCES THE      00001400
001500* UPDATED SEAT AND BOOKING MASTERS, THE PAYMENT FEED, AND THE    00001500
001600* END-OF-RUN CONTROL SUMMARY.                                   00001600
001700*                                                                00001700
001800* NO ISAM SUPPORT ON THIS BOX - TRAIN-FILE, ROUTE-FILE AND       00001800
001900* SEAT-FILE ARE LOADED WHOLE INTO WORKING-STORAGE TABLES AT      00001900
002000* START OF RUN AND SEARCHED WITH A STRAIGHT PERFORM VARYING      00002000
002100* SCAN.  SAME FOR BOOKING-FILE, WHICH IS ALSO SUBSCRIPTED        00002100
002200* DIRECTLY BY BOOKING-ID SINCE IT IS A DENSE SEQUENCE NUMBER.    00002200
002300****************************************************************00002300
002301*                                                                00002301
002400* MAINTENANCE LOG                                                00002400
002500* ---------------------------------------------------------      00002500
002600* YYMMDD  BY    TICKET     DESCRIPTION                          00002600
002700* ---------------------------------------------------------      00002700
002800* 890304  RHT   TBS-0012   ORIGINAL PROGRAM                     00002800
002900* 900817  RHT   TBS-0061   RAC CAP RAISED FROM 6 TO 10 SEATS    00002900
003000* 911118  RHT   TBS-0107   PREFERRED-SEAT REQUESTS ADDED         00003000
003100* 930205  RHT   TBS-0155   BERTH-TYPE CARRIED THROUGH ON SEAT    00003100
003200*                          REWRITE - NO LOGIC CHANGE HERE       00003200
003300* 960712  DLK   TBS-0188   TRAIN-NUMBER DISPLAY ADDED TO ERROR   00003300
003400*                          MESSAGES FOR OPERATOR                00003400
003500* 980921  DLK   TBS-0233   Y2K - CENTURY WINDOW ADDED TO DATE    00003500
003600*                          STAMPING (800-INIT-REPORT, 220-)     00003600
003700* 050614  PMS   TBS-0301   CANCEL OF UNSEATED BOOKING NO LONGER  00003700
003800*                          TRIPS QUEUE PROMOTION (AUDIT FINDING)00003800
003900* 111003  PMS   TBS-0344   PAYMENT-FILE SWITCHED TO EXTEND -     00003900
004000*                          WAS BEING RECREATED EACH RUN         00004000
004050* 130815  PMS   TBS-0359   BOOKING-TABLE MOVES REWORKED ONTO A    00004050
004060*                          SHORT SUBSCRIPT (WS-BKG-IX) - LONG    00004060
004070*                          QUALIFIED REFS WERE RUNNING PAST      00004070
004080*                          COL 72 AND LOSING THEIR TERMINATOR    00004080
004090* 150211  PMS   TBS-0360   RERUN SUPPORT ADDED TO 700-OPEN-       00004090
004091*                          FILES (UPSI-0/WS-RERUN-SWITCH); FATAL 00004091
004092*                          OPEN ERRORS NOW GO TO 799-OPEN-ERROR   00004092
004093*                          INSTEAD OF FALLING THROUGH.  MASTER-  00004093
004094*                          TABLE LOADS IN 000-MAIN COLLAPSED TO  00004094
004095*                          ONE PERFORM 750 THRU 758.             00004095
004100****************************************************************00004100
004200 IDENTIFICATION DIVISION.                                        00004200
004300 PROGRAM-ID. TBSBOOK.                                            00004300
004400 AUTHOR. R. H. TEAL.                                             00004400
004500 INSTALLATION. STATE DATA CENTER - RAIL DIVISION.                00004500
004600 DATE-WRITTEN. 03/04/89.                                         00004600
004700 DATE-COMPILED.                                                  00004700
004800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                    00004800
004900****************************************************************00004900
005000 ENVIRONMENT DIVISION.                                           00005000
005100 CONFIGURATION SECTION.                                          00005100
005200 SOURCE-COMPUTER. IBM-370.                                       00005200
005300 OBJECT-COMPUTER. IBM-370.                                       00005300
005400 SPECIAL-NAMES.                                                  00005400
005450*    UPSI-0 IS SET ON THE JOB CARD (//UPSI 1... ) BY OPERATIONS  00005450
005460*    WHEN THIS STEP IS RESTARTED AFTER AN ABEND SO WE DO NOT     00005460
005470*    WIPE OUT SEAT-FILE-OUT/BOOKING-FILE-OUT FROM THE PRIOR      00005470
005480*    ATTEMPT - SEE 700-OPEN-FILES.                               00005480
005500     C01 IS TOP-OF-FORM                                          00005500
005600     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.                        00005600
005700 INPUT-OUTPUT SECTION.                                           00005700
005800 FILE-CONTROL.                                                   00005800
005900                                                                 00005900
006000     SELECT REQUEST-FILE ASSIGN TO REQFILE                       00006000
006100         ACCESS IS SEQUENTIAL                                    00006100
006200         FILE STATUS IS WS-REQFILE-STATUS.                       00006200
006300                                                                 00006300
006400     SELECT TRAIN-FILE   ASSIGN TO TRNFILE                       00006400
006500         ACCESS IS SEQUENTIAL                                    00006500
006600         FILE STATUS IS WS-TRNFILE-STATUS.                       00006600
006700                                                                 00006700
006800     SELECT ROUTE-FILE   ASSIGN TO RTEFILE                       00006800
006900         ACCESS IS SEQUENTIAL                                    00006900
007000         FILE STATUS IS WS-RTEFILE-STATUS.                       00007000
007100                                                                 00007100
007200     SELECT SEAT-FILE     ASSIGN TO SEATFILE                     00007200
007300         ACCESS IS SEQUENTIAL                                    00007300
007400         FILE STATUS IS WS-SEAFILE-STATUS.                       00007400
007500                                                                 00007500
007600     SELECT SEAT-FILE-OUT ASSIGN TO SEATOUT                      00007600
007700         ACCESS IS SEQUENTIAL                                    00007700
007800         FILE STATUS IS WS-SEAOUT-STATUS.                        00007800
007900                                                                 00007900
008000     SELECT BOOKING-FILE     ASSIGN TO BKGFILE                   00008000
008100         ACCESS IS SEQUENTIAL                                    00008100
008200         FILE STATUS IS WS-BKGFILE-STATUS.                       00008200
008300                                                                 00008300
008400     SELECT BOOKING-FILE-OUT ASSIGN TO BKGOUT                    00008400
008500         ACCESS IS SEQUENTIAL                                    00008500
008600         FILE STATUS IS WS-BKGOUT-STATUS.                        00008600
008700                                                                 00008700
008800     SELECT PAYMENT-FILE  ASSIGN TO PAYFILE                      00008800
008900         ACCESS IS SEQUENTIAL                                    00008900
009000         FILE STATUS IS WS-PAYFILE-STATUS.                       00009000
009100                                                                 00009100
009200     SELECT REPORT-FILE   ASSIGN TO BKGRPT                       00009200
009300         FILE STATUS IS WS-RPTFILE-STATUS.                       00009300
009400                                                                 00009400
009500****************************************************************00009500
010000 DATA DIVISION.                                                  00010000
010100 FILE SECTION.                                                   00010100
010150*    SEAT-FILE/SEAT-FILE-OUT AND BOOKING-FILE/BOOKING-FILE-OUT   00010150
010160*    ARE THE SAME RECORD LAYOUT (TBSSEA/TBSBKG) UNDER TWO        00010160
010170*    DIFFERENT TAG PREFIXES - THIS PROGRAM READS THE MASTER      00010170
010180*    INTO WORKING-STORAGE UNDER ONE TAG AND WRITES THE UPDATED   00010180
010190*    TABLE BACK OUT UNDER THE OTHER, SO THE TWO NEVER COLLIDE    00010190
010195*    IN THE SAME COPY BOOK EXPANSION.                            00010195
010200                                                                 00010200
010300 FD  REQUEST-FILE                                                00010300
010400     RECORDING MODE IS F.                                        00010400
010500 COPY TBSREQ.                                                    00010500
010600                                                                 00010600
010700 FD  TRAIN-FILE                                                  00010700
010800     RECORDING MODE IS F.                                        00010800
010900 COPY TBSTRN REPLACING ==:TAG:== BY ==TRN==.                     00010900
011000                                                                 00011000
011100 FD  ROUTE-FILE                                                  00011100
011200     RECORDING MODE IS F.                                        00011200
011300 COPY TBSRTE REPLACING ==:TAG:== BY ==RTE==.                     00011300
011400                                                                 00011400
011500 FD  SEAT-FILE                                                   00011500
011600     RECORDING MODE IS F.                                        00011600
011700 COPY TBSSEA REPLACING ==:TAG:== BY ==SEA==.                     00011700
011800                                                                 00011800
011900 FD  SEAT-FILE-OUT                                               00011900
011950*    REWRITTEN WHOLE AT END OF RUN BY 900-REWRITE-SEATS - THIS   00011950
011960*    IS NOT A REWRITE-IN-PLACE, IT IS A FRESH SEQUENTIAL FILE    00011960
011970*    BUILT FROM THE UPDATED WORKING-STORAGE TABLE.               00011970
012000     RECORDING MODE IS F.                                        00012000
012100 COPY TBSSEA REPLACING ==:TAG:== BY ==SEAO==.                    00012100
012200                                                                 00012200
012300 FD  BOOKING-FILE                                                00012300
012400     RECORDING MODE IS F.                                        00012400
012500 COPY TBSBKG REPLACING ==:TAG:== BY ==BKG==.                     00012500
012600                                                                 00012600
012700 FD  BOOKING-FILE-OUT                                            00012700
012750*    SAME REWRITE-WHOLE APPROACH AS SEAT-FILE-OUT, DRIVEN BY     00012750
012760*    901-REWRITE-BOOKINGS.                                       00012760
012800     RECORDING MODE IS F.                                        00012800
012900 COPY TBSBKG REPLACING ==:TAG:== BY ==BKGO==.                    00012900
013000                                                                 00013000
013100 FD  PAYMENT-FILE                                                00013100
013150*    OPENED EXTEND (SEE 700-OPEN-FILES, TBS-0344) SO EACH        00013150
013160*    NIGHT'S PAYMENT TRANSACTIONS ACCUMULATE ONTO THE SAME       00013160
013170*    PHYSICAL FILE RATHER THAN OVERWRITING THE PRIOR RUN'S.      00013170
013200     RECORDING MODE IS F.                                        00013200
013300 COPY TBSPAY.                                                    00013300
013400                                                                 00013400
013500 FD  REPORT-FILE                                                 00013500
013600     RECORDING MODE IS F.                                        00013600
013700 01  REPORT-RECORD               PIC X(132).                     00013700
013800                                                                 00013800
013900****************************************************************00013900
014000 WORKING-STORAGE SECTION.                                        00014000
014100****************************************************************00014100
014200 77  WS-MAX-TRAINS               PIC 9(4) COMP VALUE 200.        00014200
014300 77  WS-MAX-ROUTES               PIC 9(4) COMP VALUE 500.        00014300
014400 77  WS-MAX-SEATS                PIC 9(4) COMP VALUE 3000.       00014400
014500 77  WS-MAX-BOOKINGS             PIC 9(4) COMP VALUE 5000.       00014500
014600 77  WS-RAC-CAP                  PIC 9(2) COMP VALUE 10.         00014600
014700 77  WS-RERUN-SWITCH             PIC X    VALUE 'N'.             00014700
014750*    'Y' = THIS IS A RESTART OF AN ABENDED STEP, SET BY THE      00014750
014760*    UPSI-0 BYTE ON THE JOB CARD - SEE 700-OPEN-FILES.           00014760
014800*                                                                00014800
014900 01  SYSTEM-DATE-AND-TIME.                                       00014900
015000     05  CURRENT-DATE.                                           00015000
015100         10  CURRENT-YEAR            PIC 9(2).                   00015100
015200         10  CURRENT-MONTH           PIC 9(2).                   00015200
015300         10  CURRENT-DAY             PIC 9(2).                   00015300
015400     05  CURRENT-TIME.                                           00015400
015500         10  CURRENT-HOUR            PIC 9(2).                   00015500
015600         10  CURRENT-MINUTE          PIC 9(2).                   00015600
015700         10  CURRENT-SECOND          PIC 9(2).                   00015700
015800         10  CURRENT-HNDSEC          PIC 9(2).                   00015800
015810     05  FILLER                      PIC X(4)  VALUE SPACES.      00015810
015900*                                          Y2K - 980921 DLK          CL*24
016000 01  WS-CENTURY-WINDOW           PIC 9(2)  VALUE ZERO.               CL*24
016100     88  WS-CENTURY-IS-19             VALUE ZERO.                    CL*24
016200 01  WS-RUN-DATE.                                                00016200
016300     05  WS-RUN-CC               PIC 9(2).                       00016300
016400     05  WS-RUN-YY               PIC 9(2).                       00016400
016500     05  WS-RUN-MM               PIC 9(2).                       00016500
016600     05  WS-RUN-DD               PIC 9(2).                       00016600
016700 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(8).                00016700
016800 01  WS-RUN-TIME.                                                00016800
016900     05  WS-RUN-HH               PIC 9(2).                       00016900
017000     05  WS-RUN-MN               PIC 9(2).                       00017000
017100     05  WS-RUN-SS               PIC 9(2).                       00017100
017200 01  WS-RUN-TIME-N REDEFINES WS-RUN-TIME PIC 9(6).                00017200
017300*                                                                00017300
017400 01  WS-FILE-STATUS-FIELDS.                                      00017400
017500     05  WS-REQFILE-STATUS       PIC XX  VALUE SPACES.           00017500
017600     05  WS-TRNFILE-STATUS       PIC XX  VALUE SPACES.           00017600
017700     05  WS-RTEFILE-STATUS       PIC XX  VALUE SPACES.           00017700
017800     05  WS-SEAFILE-STATUS       PIC XX  VALUE SPACES.           00017800
017900     05  WS-SEAOUT-STATUS        PIC XX  VALUE SPACES.           00017900
018000     05  WS-BKGFILE-STATUS       PIC XX  VALUE SPACES.           00018000
018100     05  WS-BKGOUT-STATUS        PIC XX  VALUE SPACES.           00018100
018200     05  WS-PAYFILE-STATUS       PIC XX  VALUE SPACES.           00018200
018300     05  WS-RPTFILE-STATUS       PIC XX  VALUE SPACES.           00018300
018310     05  FILLER                  PIC X(4)  VALUE SPACES.         00018310
018400*    FILE STATUS '10' (LOGICAL END OF FILE) IS THE ONLY STATUS   00018400
018410*    THE FOUR TABLE-LOAD PARAGRAPHS (755/756/757/758) EVER TEST  00018410
018420*    FOR EXPLICITLY - ANY OTHER NON-'00' STATUS IS FORCED TO     00018420
018430*    '10' SO A BAD READ DOES NOT LOOP THE PROGRAM FOREVER.       00018430
018500 01  WS-SWITCHES.                                                00018500
018600     05  WS-REQ-EOF              PIC X   VALUE 'N'.              00018600
018700         88  REQ-EOF                  VALUE 'Y'.                 00018700
018800     05  WS-SEA-FOUND-SW         PIC X   VALUE 'N'.              00018800
018900         88  SEA-FOUND                VALUE 'Y'.                 00018900
019000     05  WS-RTE-FOUND-SW         PIC X   VALUE 'N'.              00019000
019100         88  RTE-FOUND                VALUE 'Y'.                 00019100
019200     05  WS-BKG-FOUND-SW         PIC X   VALUE 'N'.              00019200
019300         88  BKG-FOUND                VALUE 'Y'.                 00019300
019310     05  FILLER                  PIC X(4)  VALUE SPACES.         00019310
019400*                                                                00019400
019500 01  WS-SUBSCRIPTS.                                               00019500
019510*    ALL TABLE SUBSCRIPTS AND COUNTERS ARE COMP - THIS SYSTEM    00019510
019520*    DOES BINARY ARITHMETIC ON EVERY INDEX, NEVER ZONED, PER     00019520
019530*    STANDING SHOP CONVENTION FOR WORK AREAS THAT ARE NEVER      00019530
019540*    DISPLAYED OR PUNCHED TO A REPORT.                            00019540
019600     05  WS-TRN-IX               PIC 9(4) COMP VALUE 0.          00019600
019700     05  WS-TRN-COUNT            PIC 9(4) COMP VALUE 0.          00019700
019800     05  WS-RTE-IX               PIC 9(4) COMP VALUE 0.          00019800
019900     05  WS-RTE-COUNT            PIC 9(4) COMP VALUE 0.          00019900
020000     05  WS-RTE-MATCH-IX         PIC 9(4) COMP VALUE 0.          00020000
020100     05  WS-SEA-IX               PIC 9(4) COMP VALUE 0.          00020100
020200     05  WS-SEA-COUNT            PIC 9(4) COMP VALUE 0.          00020200
020300     05  WS-SEA-MATCH-IX         PIC 9(4) COMP VALUE 0.          00020300
020400     05  WS-BKG-COUNT            PIC 9(6) COMP VALUE 0.          00020400
020500     05  WS-NEXT-BOOKING-ID      PIC 9(6) COMP VALUE 0.          00020500
020550*    WS-CANCEL-IX DOES DOUBLE DUTY - IT HOLDS THE BOOKING-ID     00020550
020560*    BEING CANCELLED IN 300-PROCESS-CANCEL-REQ/310/350, AND IS   00020560
020570*    REUSED AS A PLAIN LOOP SUBSCRIPT IN 758/901/906 SINCE       00020570
020580*    BOOKING-ID IS ALSO THE TABLE SUBSCRIPT THROUGHOUT.          00020580
020600     05  WS-CANCEL-IX            PIC 9(6) COMP VALUE 0.          00020600
020605     05  WS-BKG-IX               PIC 9(6) COMP VALUE 0.          00020605
020610     05  FILLER                  PIC X(4)  VALUE SPACES.         00020610
020700*                                                                00020700
020800 01  WS-REPORT-TOTALS.                                           00020800
020900     05  WS-CNT-BOOK-REQ         PIC S9(5)   COMP-3  VALUE +0.   00020900
021000     05  WS-CNT-CONFIRMED        PIC S9(5)   COMP-3  VALUE +0.   00021000
021100     05  WS-CNT-RAC-ADMIT        PIC S9(5)   COMP-3  VALUE +0.   00021100
021200     05  WS-CNT-WL-ADMIT         PIC S9(5)   COMP-3  VALUE +0.   00021200
021300     05  WS-CNT-CANCEL-REQ       PIC S9(5)   COMP-3  VALUE +0.   00021300
021400     05  WS-CNT-SEATS-FREED      PIC S9(5)   COMP-3  VALUE +0.   00021400
021500     05  WS-CNT-PROMO-RAC        PIC S9(5)   COMP-3  VALUE +0.   00021500
021600     05  WS-CNT-PROMO-WL         PIC S9(5)   COMP-3  VALUE +0.   00021600
021700     05  WS-TOT-PAYMENTS         PIC S9(7)V99 COMP-3 VALUE +0.   00021700
021710     05  FILLER                  PIC X(4)  VALUE SPACES.         00021710
021800*                                                                00021800
021900****************************************************************00021900
022000*  MASTER TABLES - LOADED ONCE AT 750/751/752/753 BELOW          00022000
022100****************************************************************00022100
022200 01  WS-TRAIN-TABLE.                                              00022200
022210*    LOADED ONCE BY 750-LOAD-TRAIN-TABLE/755-READ-ONE-TRAIN AND  00022210
022220*    NEVER REWRITTEN - TBSBOOK ONLY READS TRAIN DATA, IT NEVER   00022220
022230*    CHANGES A TRAIN RECORD.                                     00022230
022300     05  WS-TRN-ENTRY OCCURS 200 TIMES.                          00022300
022400         10  WS-TRN-ID           PIC 9(4).                       00022400
022500         10  WS-TRN-NAME         PIC X(30).                      00022500
022600         10  WS-TRN-NUMBER       PIC X(6).                       00022600
022610         10  FILLER              PIC X(4).                       00022610
022700*                                                                00022700
022800 01  WS-ROUTE-TABLE.                                              00022800
022810*    ONE ENTRY PER TRAIN/SOURCE/DEST LEG - 220-FIND-ROUTE-BY-ID  00022810
022820*    SCANS THIS TABLE TO PRICE A CONFIRMED BOOKING IN            00022820
022830*    250-CONFIRM-SEAT.  LIKE THE TRAIN TABLE, THIS IS READ-ONLY  00022830
022840*    FOR THE LIFE OF THE RUN.                                    00022840
022900     05  WS-RTE-ENTRY OCCURS 500 TIMES.                          00022900
023000         10  WS-RTE-ID           PIC 9(4).                       00023000
023100         10  WS-RTE-TRAIN-ID     PIC 9(4).                       00023100
023200         10  WS-RTE-SOURCE       PIC X(20).                      00023200
023300         10  WS-RTE-DEST         PIC X(20).                      00023300
023400         10  WS-RTE-DEP-TIME     PIC 9(6).                       00023400
023500         10  WS-RTE-ARR-TIME     PIC 9(6).                       00023500
023600         10  WS-RTE-PRICE        PIC S9(7)V99 COMP-3.            00023600
023610         10  FILLER              PIC X(4).                       00023610
023700*                                                                00023700
023800 01  WS-SEAT-TABLE.                                               00023800
023810*    THE ONE TABLE THIS PROGRAM BOTH READS AND UPDATES - WS-SEA- 00023810
023820*    AVAIL IS FLIPPED TO 'N' ON A CONFIRMED BOOKING (250) AND    00023820
023830*    BACK TO 'Y' ON A FREED CANCEL (310), AND THE WHOLE TABLE    00023830
023840*    IS PUSHED BACK OUT TO SEAT-FILE-OUT BY 900-REWRITE-SEATS.   00023840
023900     05  WS-SEA-ENTRY OCCURS 3000 TIMES.                         00023900
024000         10  WS-SEA-ID           PIC 9(6).                       00024000
024100         10  WS-SEA-TRAIN-ID     PIC 9(4).                       00024100
024200         10  WS-SEA-NUMBER       PIC X(6).                       00024200
024300         10  WS-SEA-BERTH        PIC X(10).                      00024300
024400         10  WS-SEA-AVAIL        PIC X(1).                       00024400
024500             88  WS-SEA-IS-AVAIL     VALUE 'Y'.                  00024500
024510         10  FILLER              PIC X(4).                       00024510
024600*                                                                00024600
024700 01  WS-BOOKING-TABLE.                                            00024700
024710*    THE LARGEST AND MOST ACTIVE TABLE IN THE PROGRAM - SUB-     00024710
024720*    SCRIPTED DIRECTLY BY BOOKING-ID (WS-BKG-IX OR WS-CANCEL-IX, 00024720
024730*    DEPENDING ON THE CALLER) RATHER THAN SCANNED, SINCE         00024730
024740*    BOOKING-ID IS ASSIGNED AS A DENSE SEQUENCE NUMBER STARTING  00024740
024750*    AT 1 AND WS-NEXT-BOOKING-ID NEVER LEAVES GAPS.              00024750
024800     05  WS-BKG-ENTRY OCCURS 5000 TIMES.                         00024800
024900         10  WS-BKG-USED         PIC X(1)  VALUE SPACE.          00024900
025000             88  WS-BKG-IN-USE       VALUE 'Y'.                  00025000
025100         10  WS-BKG-USER-ID      PIC 9(6).                       00025100
025200         10  WS-BKG-SEAT-ID      PIC 9(6).                       00025200
025210*    ZERO FOR A BOOKING THAT NEVER HELD A SEAT (RAC OR           00025210
025220*    WAITLIST) - SEE 262-WRITE-OVERFLOW-BOOKING.                 00025220
025300         10  WS-BKG-TRAIN-ID     PIC 9(4).                       00025300
025400         10  WS-BKG-ROUTE-ID     PIC 9(4).                       00025400
025500         10  WS-BKG-PASS-NAME    PIC X(30).                      00025500
025600         10  WS-BKG-PASS-AGE     PIC 9(3).                       00025600
025700         10  WS-BKG-STAT         PIC X(9).                       00025700
025800             88  WS-BKG-CONFIRMED     VALUE 'Confirmed'.         00025800
025900             88  WS-BKG-IS-RAC        VALUE 'RAC      '.         00025900
026000             88  WS-BKG-IS-WAIT       VALUE 'Waiting  '.         00026000
026100             88  WS-BKG-CANCELLED     VALUE 'Cancelled'.         00026100
026200         10  WS-BKG-DATE         PIC 9(8).                       00026200
026300         10  WS-BKG-TIME         PIC 9(6).                       00026300
026400         10  WS-BKG-PRICE        PIC S9(7)V99 COMP-3.            00026400
026410         10  FILLER              PIC X(4).                       00026410
026500*                                                                00026500
026600****************************************************************00026600
026700*  LINKAGE COMMUNICATION AREAS FOR TBSRAC / TBSWAIT              00026700
026800****************************************************************00026800
026900 COPY TBSRACL.                                                   00026900
027000 COPY TBSWLCL.                                                   00027000
027100*                                                                00027100
027200****************************************************************00027200
027300*  REPORT LINES                                                 00027300
027400****************************************************************00027400
027500 01  RPT-HEADER1.                                                00027500
027600     05  FILLER                     PIC X(40)                    00027600
027700               VALUE 'TRAIN BOOKING SYSTEM - NIGHTLY BATCH  '.   00027700
027800     05  FILLER                     PIC X(6) VALUE 'DATE: '.     00027800
027900     05  RPT-MM                     PIC 99.                      00027900
028000     05  FILLER                     PIC X     VALUE '/'.         00028000
028100     05  RPT-DD                     PIC 99.                      00028100
028200     05  FILLER                     PIC X     VALUE '/'.         00028200
028300     05  RPT-YY                     PIC 99.                      00028300
028400     05  FILLER                     PIC X(9) VALUE '   TIME: '. 00028400
028500     05  RPT-HH                     PIC 99.                      00028500
028600     05  FILLER                     PIC X     VALUE ':'.         00028600
028700     05  RPT-MIN                    PIC 99.                      00028700
028800     05  FILLER                     PIC X     VALUE ':'.         00028800
028900     05  RPT-SS                     PIC 99.                      00028900
029000     05  FILLER                     PIC X(50) VALUE SPACES.      00029000
029100 01  RPT-TITLE-LINE1.                                             00029100
029200     05  FILLER   PIC X(25) VALUE 'BATCH BOOKING RUN SUMMARY'.   00029200
029300     05  FILLER   PIC X(107) VALUE SPACES.                       00029300
029400 01  RPT-TITLE-LINE2.                                             00029400
029500     05  FILLER   PIC X(26) VALUE '=========================='.  00029500
029600     05  FILLER   PIC X(106) VALUE SPACES.                       00029600
029700 01  RPT-SUMMARY-LINE.                                            00029700
029800     05  RPT-SUM-LABEL              PIC X(40).                   00029800
029900     05  RPT-SUM-VALUE              PIC ZZZZ9.                   00029900
030000     05  FILLER                     PIC X(87).                   00030000
030100 01  RPT-SUMMARY-LINE-AMT REDEFINES RPT-SUMMARY-LINE.             00030100
030200     05  FILLER                     PIC X(40).                   00030200
030300     05  RPT-SUM-AMOUNT             PIC ZZZ,ZZ9.99.               00030300
030400     05  FILLER                     PIC X(85).                   00030400
030500*                                                                00030500
030600****************************************************************00030600
030700 PROCEDURE DIVISION.                                              00030700
030800****************************************************************00030800
030900                                                                 00030900
031000 000-MAIN.                                                       00031000
031010*    TBSBOOK IS THE ONLY PROGRAM IN THE TRAIN BOOKING SYSTEM     00031010
031020*    THAT OWNS THE MASTER FILES END TO END - IT OPENS THEM,      00031020
031030*    LOADS THE FOUR IN-CORE TABLES, DRIVES THE REQUEST FILE      00031030
031040*    ONE TRANSACTION AT A TIME, AND REWRITES THE SEAT AND        00031040
031050*    BOOKING MASTERS AT THE END OF THE RUN.  TBSRAC AND TBSWAIT  00031050
031060*    ARE CALLED AS SUBORDINATE QUEUE MANAGERS BUT NEVER TOUCH    00031060
031070*    THE MASTER FILES THEMSELVES.                                00031070
031080     ACCEPT CURRENT-DATE FROM DATE.                              00031080
031090*    STAMP THE RUN DATE/TIME INTO WS-RUN-DATE-N SO EVERY         00031090
031095*    BOOKING AND PAYMENT WRITTEN THIS RUN CARRIES THE SAME       00031095
031097*    RUN TIMESTAMP.                                              00031097
031100     ACCEPT CURRENT-TIME FROM TIME.                              00031200
031300     DISPLAY 'TBSBOOK STARTED  DATE = ' CURRENT-MONTH '/'        00031300
031400            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00031400
031500     DISPLAY '                  TIME = ' CURRENT-HOUR ':'        00031500
031600            CURRENT-MINUTE ':' CURRENT-SECOND.                    00031600
031700*                                          Y2K - 980921 DLK          CL*24
031800     IF CURRENT-YEAR < 50                                            CL*24
031900         MOVE 20 TO WS-RUN-CC                                        CL*24
032000     ELSE                                                            CL*24
032100         MOVE 19 TO WS-RUN-CC                                        CL*24
032200     END-IF.                                                         CL*24
032300     MOVE CURRENT-YEAR  TO WS-RUN-YY.                            00032300
032400     MOVE CURRENT-MONTH TO WS-RUN-MM.                            00032400
032500     MOVE CURRENT-DAY   TO WS-RUN-DD.                            00032500
032600     MOVE CURRENT-HOUR   TO WS-RUN-HH.                           00032600
032700     MOVE CURRENT-MINUTE TO WS-RUN-MN.                           00032700
032800     MOVE CURRENT-SECOND TO WS-RUN-SS.                           00032800
032900                                                                 00032900
033000     PERFORM 700-OPEN-FILES.                                     00033000
033050*    THE FOUR MASTER TABLES ARE ADJACENT IN THE PROCEDURE         00033050
033060*    DIVISION IN LOAD ORDER (TRAIN, ROUTE, SEAT, BOOKING) SO      00033060
033070*    ONE THRU RANGE LOADS ALL FOUR - NO SEPARATE PERFORM PER      00033070
033080*    TABLE IS NEEDED.  DO NOT REORDER 750 THRU 758 WITHOUT        00033080
033090*    CHECKING THIS RANGE.                                        00033090
033100     PERFORM 750-LOAD-TRAIN-TABLE THRU 758-READ-ONE-BOOKING.      00033100
033200*    THE REPORT HEADING AREA (WS-RUN-DATE/WS-RUN-TIME) MUST BE   00033200
033300*    SET UP BEFORE THE FIRST DETAIL LINE IS WRITTEN, SO          00033300
033400*    800-INIT-REPORT RUNS ONCE HERE, NOT INSIDE THE REQUEST LOOP.00033400
033500     PERFORM 800-INIT-REPORT.                                    00033500
033600                                                                 00033600
033700     PERFORM 710-READ-REQUEST-FILE.                              00033700
033750*    ONE PASS OF THE REQUEST FILE - EACH RECORD IS EITHER A      00033750
033760*    BOOK OR A CANCEL REQUEST, DISPATCHED BY 100-PROCESS-        00033760
033770*    REQUEST.  THE NEXT RECORD IS READ AT THE BOTTOM OF THAT     00033770
033780*    PARAGRAPH SO THE LOOP TEST HERE SEES IT IMMEDIATELY.        00033780
033800     PERFORM 100-PROCESS-REQUEST UNTIL REQ-EOF.                  00033800
033900                                                                 00033900
033950*    END OF RUN - PUSH THE IN-CORE SEAT AND BOOKING TABLES BACK  00033950
033960*    OUT TO THEIR MASTER FILES, CLOSE THE RAC/WAITLIST QUEUE     00033960
033970*    FILES, PRINT THE SUMMARY REPORT, THEN CLOSE EVERYTHING.     00033970
034000     PERFORM 900-REWRITE-SEATS.                                  00034000
034100     PERFORM 901-REWRITE-BOOKINGS.                               00034100
034200     PERFORM 902-CLOSE-QUEUES.                                   00034200
034300     PERFORM 850-WRITE-SUMMARY-RPT.                              00034300
034400     PERFORM 790-CLOSE-FILES.                                    00034400
034500                                                                 00034500
034600     GOBACK.                                                     00034600
034700                                                                 00034700
034800 100-PROCESS-REQUEST.                                            00034800
034810*    DISPATCH THE CURRENT REQUEST RECORD BY ITS TYPE CODE, THEN  00034810
034820*    READ THE NEXT ONE SO THE UNTIL TEST IN 000-MAIN PICKS UP    00034820
034830*    THE NEW EOF STATE.  AN UNRECOGNIZED TYPE CODE IS LOGGED     00034840
034840*    AND SKIPPED RATHER THAN ABENDING THE RUN.                   00034850
034900     EVALUATE TRUE                                               00034900
035000        WHEN TBS-REQ-IS-BOOK                                     00035000
035100            PERFORM 200-PROCESS-BOOK-REQ                         00035100
035200        WHEN TBS-REQ-IS-CANCEL                                   00035200
035300            PERFORM 300-PROCESS-CANCEL-REQ                       00035300
035400        WHEN OTHER                                               00035400
035500            DISPLAY 'TBSBOOK - UNKNOWN REQUEST TYPE: '           00035500
035600                    TBS-REQ-TYPE                                 00035600
035700     END-EVALUATE.                                               00035700
035800     PERFORM 710-READ-REQUEST-FILE.                              00035800
035900                                                                 00035900
036000 200-PROCESS-BOOK-REQ.                                           00036000
036010*    A BOOK REQUEST NAMES ONE SPECIFIC SEAT-ID (THE PASSENGER    00036010
036020*    OR THE WEB FRONT END ALREADY PICKED IT) - THIS PARAGRAPH    00036020
036030*    JUST CHECKS THAT SEAT IS STILL FREE AND ROUTES THE REQUEST  00036030
036040*    TO EITHER A CONFIRMED BOOKING OR THE RAC/WAITLIST OVERFLOW  00036040
036050*    PATH.  IT DOES NOT SEARCH FOR AN ALTERNATE SEAT.            00036050
036100     ADD +1 TO WS-CNT-BOOK-REQ.                                  00036100
036200     PERFORM 210-FIND-SEAT-BY-ID.                                00036200
036250*    A SEAT THAT EXISTS BUT IS ALREADY MARKED UNAVAILABLE FALLS  00036250
036260*    THROUGH TO THE OVERFLOW PATH THE SAME AS A SEAT-ID THAT     00036260
036270*    WAS NOT FOUND AT ALL.                                       00036270
036300     IF SEA-FOUND AND WS-SEA-IS-AVAIL(WS-SEA-MATCH-IX)           00036300
036400         PERFORM 250-CONFIRM-SEAT                                00036400
036500     ELSE                                                        00036500
036600         PERFORM 260-OVERFLOW-REQUEST                            00036600
036700     END-IF.                                                     00036700
036800                                                                 00036800
036900 210-FIND-SEAT-BY-ID.                                            00036900
036910*    LINEAR SCAN OF THE IN-CORE SEAT TABLE - CALLED FROM BOTH    00036910
036920*    200-PROCESS-BOOK-REQ (LOOKING UP THE REQUESTED SEAT) AND    00036920
036930*    310-FREE-SEAT (LOOKING UP THE SEAT BEING RELEASED ON A      00036930
036940*    CANCEL), SO IT IS NOT PART OF ANY PERFORM-THRU RANGE.       00036940
037000     MOVE 'N' TO WS-SEA-FOUND-SW.                                00037000
037100     MOVE 0   TO WS-SEA-MATCH-IX.                                00037100
037200     PERFORM 211-SCAN-ONE-SEAT                                   00037200
037300        VARYING WS-SEA-IX FROM 1 BY 1                            00037300
037400          UNTIL WS-SEA-IX > WS-SEA-COUNT OR SEA-FOUND.           00037400
037500                                                                 00037500
037600 211-SCAN-ONE-SEAT.                                              00037600
037650*    ONE TABLE ENTRY PER CALL - THE VARYING CLAUSE IN 210 STOPS  00037650
037660*    THE MOMENT SEA-FOUND GOES TRUE SO WE DO NOT SCAN PAST A     00037660
037670*    MATCH.                                                      00037670
037700     IF WS-SEA-ID(WS-SEA-IX) = TBS-REQ-SEAT-ID                   00037700
037800         MOVE 'Y' TO WS-SEA-FOUND-SW                             00037800
037900         MOVE WS-SEA-IX TO WS-SEA-MATCH-IX                       00037900
038000     END-IF.                                                     00038000
038100                                                                 00038100
038200 220-FIND-ROUTE-BY-ID.                                           00038200
038250*    SAME LINEAR-SCAN SHAPE AS 210-FIND-SEAT-BY-ID BUT AGAINST   00038250
038260*    THE ROUTE TABLE - USED TO PRICE A CONFIRMED BOOKING IN      00038260
038270*    250-CONFIRM-SEAT.                                           00038270
038300     MOVE 'N' TO WS-RTE-FOUND-SW.                                00038300
038400     MOVE 0   TO WS-RTE-MATCH-IX.                                00038400
038500     PERFORM 221-SCAN-ONE-ROUTE                                  00038500
038600        VARYING WS-RTE-IX FROM 1 BY 1                            00038600
038700          UNTIL WS-RTE-IX > WS-RTE-COUNT OR RTE-FOUND.           00038700
038800                                                                 00038800
038900 221-SCAN-ONE-ROUTE.                                             00038900
039000     IF WS-RTE-ID(WS-RTE-IX) = TBS-REQ-ROUTE-ID                  00039000
039100         MOVE 'Y' TO WS-RTE-FOUND-SW                             00039100
039200         MOVE WS-RTE-IX TO WS-RTE-MATCH-IX                       00039200
039300     END-IF.                                                     00039300
039400                                                                 00039400
039500 250-CONFIRM-SEAT.                                                00039500
039510*    CONFIRMED BOOKING PATH.  A NEW BOOKING RECORD IS BUILT IN   00039510
039520*    THE IN-CORE TABLE, THE SEAT IS FLIPPED TO UNAVAILABLE, THE  00039520
039530*    ROUTE PRICE IS LOOKED UP FOR THE PAYMENT RECORD, AND        00039530
039540*    265-POST-PAYMENT WRITES THE PAYMENT TRANSACTION.            00039540
039600     ADD +1 TO WS-NEXT-BOOKING-ID.                               00039600
039650     MOVE WS-NEXT-BOOKING-ID TO WS-BKG-IX.                       00039650
039700     ADD +1 TO WS-BKG-COUNT.                                     00039700
039800     MOVE 'Y'                    TO WS-BKG-USED(WS-BKG-IX).      00039800
039900     MOVE TBS-REQ-USER-ID        TO WS-BKG-USER-ID(WS-BKG-IX).   00039900
040000     MOVE TBS-REQ-SEAT-ID        TO WS-BKG-SEAT-ID(WS-BKG-IX).   00040000
040100     MOVE TBS-REQ-TRAIN-ID       TO WS-BKG-TRAIN-ID(WS-BKG-IX).  00040100
040200     MOVE TBS-REQ-ROUTE-ID       TO WS-BKG-ROUTE-ID(WS-BKG-IX).  00040200
040300     MOVE TBS-REQ-PASSENGER-NAME TO WS-BKG-PASS-NAME(WS-BKG-IX). 00040300
040400     MOVE TBS-REQ-PASSENGER-AGE  TO WS-BKG-PASS-AGE(WS-BKG-IX).  00040400
040500     MOVE 'Confirmed'            TO WS-BKG-STAT(WS-BKG-IX).      00040500
040600     MOVE WS-RUN-DATE-N          TO WS-BKG-DATE(WS-BKG-IX).      00040600
040700     MOVE WS-RUN-TIME-N          TO WS-BKG-TIME(WS-BKG-IX).      00040700
040800     MOVE 'N' TO WS-SEA-AVAIL(WS-SEA-MATCH-IX).                  00040800
040900     PERFORM 220-FIND-ROUTE-BY-ID.                                00040900
041000     IF RTE-FOUND                                                00041000
041100         MOVE WS-RTE-PRICE(WS-RTE-MATCH-IX)                      00041100
041200                 TO WS-BKG-PRICE(WS-BKG-IX)                      00041200
041300     ELSE                                                        00041300
041400         MOVE 0 TO WS-BKG-PRICE(WS-BKG-IX)                       00041400
041500     END-IF.                                                     00041500
041600     PERFORM 265-POST-PAYMENT.                                   00041600
041700     ADD +1 TO WS-CNT-CONFIRMED.                                 00041700
041800                                                                 00041800
041900 260-OVERFLOW-REQUEST.                                            00041900
041910*    THE REQUESTED SEAT IS TAKEN, SO WE ASK TBSRAC WHETHER THE   00041910
041920*    RAC (RESERVATION AGAINST CANCELLATION) QUOTA FOR THIS       00041920
041930*    TRAIN/ROUTE STILL HAS ROOM.  IF THE RAC QUOTA IS FULL THE   00041930
041940*    PASSENGER IS PUSHED ON DOWN TO THE WAITLIST VIA TBSWAIT -   00041940
041950*    EVERY OVERFLOW REQUEST GETS A BOOKING ROW REGARDLESS OF     00041950
041960*    WHICH QUEUE IT LANDS IN, ONLY THE STATUS TEXT DIFFERS.      00041960
042000     MOVE 'ADD  '          TO LK-RAC-FUNCTION.                   00042000
042100     MOVE TBS-REQ-TRAIN-ID TO LK-RAC-TRAIN-ID.                   00042100
042200     MOVE TBS-REQ-ROUTE-ID TO LK-RAC-ROUTE-ID.                   00042200
042300     MOVE TBS-REQ-USER-ID  TO LK-RAC-USER-ID.                    00042300
042400     MOVE WS-RUN-DATE-N    TO LK-RAC-CURR-DATE.                  00042400
042500     MOVE WS-RUN-TIME-N    TO LK-RAC-CURR-TIME.                  00042500
042600     CALL 'TBSRAC' USING TBSRAC-LINKAGE.                         00042600
042700     IF LK-RAC-CAP-EXCEEDED                                      00042700
042800         MOVE 'ADD  '          TO LK-WL-FUNCTION                 00042800
042900         MOVE TBS-REQ-TRAIN-ID TO LK-WL-TRAIN-ID                 00042900
043000         MOVE TBS-REQ-ROUTE-ID TO LK-WL-ROUTE-ID                 00043000
043100         MOVE TBS-REQ-USER-ID  TO LK-WL-USER-ID                  00043100
043200         MOVE WS-RUN-DATE-N    TO LK-WL-CURR-DATE                00043200
043300         MOVE WS-RUN-TIME-N    TO LK-WL-CURR-TIME                00043300
043400         CALL 'TBSWAIT' USING TBSWLCL-LINKAGE                    00043400
043500         PERFORM 262-WRITE-OVERFLOW-BOOKING                      00043500
043600         MOVE 'Waiting  ' TO WS-BKG-STAT(WS-BKG-IX)              00043600
043700         ADD +1 TO WS-CNT-WL-ADMIT                               00043700
043800     ELSE                                                        00043800
043900         PERFORM 262-WRITE-OVERFLOW-BOOKING                      00043900
044000         MOVE 'RAC      ' TO WS-BKG-STAT(WS-BKG-IX)              00044000
044100         ADD +1 TO WS-CNT-RAC-ADMIT                              00044100
044200     END-IF.                                                     00044200
044300                                                                 00044300
044400 262-WRITE-OVERFLOW-BOOKING.                                      00044400
044410*    BUILDS THE BOOKING ROW FOR A RAC OR WAITLIST ADMIT.  NOTE   00044410
044420*    WS-BKG-SEAT-ID IS FORCED TO ZERO HERE - AN OVERFLOW         00044420
044430*    PASSENGER HOLDS NO SEAT UNTIL 350-PROMOTE-QUEUE PROMOTES    00044430
044440*    THEM ON A LATER CANCELLATION.  CALLER SETS WS-BKG-STAT      00044440
044450*    AFTERWARD TO 'RAC' OR 'Waiting' AS APPROPRIATE.             00044450
044500     ADD +1 TO WS-NEXT-BOOKING-ID.                               00044500
044550     MOVE WS-NEXT-BOOKING-ID TO WS-BKG-IX.                       00044550
044600     ADD +1 TO WS-BKG-COUNT.                                     00044600
044700     MOVE 'Y'                    TO WS-BKG-USED(WS-BKG-IX).      00044700
044800     MOVE TBS-REQ-USER-ID        TO WS-BKG-USER-ID(WS-BKG-IX).   00044800
044900     MOVE 0                      TO WS-BKG-SEAT-ID(WS-BKG-IX).   00044900
045000     MOVE TBS-REQ-TRAIN-ID       TO WS-BKG-TRAIN-ID(WS-BKG-IX).  00045000
045100     MOVE TBS-REQ-ROUTE-ID       TO WS-BKG-ROUTE-ID(WS-BKG-IX).  00045100
045200     MOVE TBS-REQ-PASSENGER-NAME TO WS-BKG-PASS-NAME(WS-BKG-IX). 00045200
045300     MOVE TBS-REQ-PASSENGER-AGE  TO WS-BKG-PASS-AGE(WS-BKG-IX).  00045300
045400     MOVE WS-RUN-DATE-N          TO WS-BKG-DATE(WS-BKG-IX).      00045400
045500     MOVE WS-RUN-TIME-N          TO WS-BKG-TIME(WS-BKG-IX).      00045500
045600     MOVE 0                      TO WS-BKG-PRICE(WS-BKG-IX).     00045600
045700*    ONLY A CONFIRMED SEAT BOOKING GENERATES A PAYMENT ROW -     00045700
045710*    RAC AND WAITLIST ADMITS ARE NOT CHARGED UNTIL THEY ARE      00045710
045720*    PROMOTED TO A CONFIRMED SEAT.                               00045720
045800 265-POST-PAYMENT.                                                00045800
045900     MOVE WS-NEXT-BOOKING-ID TO TBS-PAY-BOOKING-ID.               00045900
046000     MOVE WS-BKG-PRICE(WS-BKG-IX) TO TBS-PAY-AMOUNT.              00046000
046100     MOVE 'Success  '        TO TBS-PAY-STATUS.                  00046100
046200     WRITE TBS-PAYMENT-RECORD.                                   00046200
046300     ADD WS-BKG-PRICE(WS-BKG-IX) TO WS-TOT-PAYMENTS.             00046300
046400*    WS-TOT-PAYMENTS FEEDS THE REVENUE LINE OF THE SUMMARY       00046400
046410*    REPORT WRITTEN BY 850-WRITE-SUMMARY-RPT AT END OF RUN.      00046410
046500 300-PROCESS-CANCEL-REQ.                                          00046500
046510*    A CANCEL REQUEST NAMES THE BOOKING-ID TO CANCEL.  IF THE    00046510
046520*    BOOKING HELD A SEAT (WS-BKG-SEAT-ID > 0) THAT SEAT IS       00046520
046530*    FREED AND THE RAC/WAITLIST QUEUES FOR THAT TRAIN/ROUTE      00046530
046540*    ARE OFFERED FIRST CRACK AT IT.  A WAITLISTED OR RAC BOOKING 00046540
046550*    (SEAT-ID = 0) IS SIMPLY MARKED CANCELLED WITH NO SEAT       00046550
046560*    RELEASE OR PROMOTION.                                       00046560
046600     ADD +1 TO WS-CNT-CANCEL-REQ.                                00046600
046700     MOVE TBS-REQ-BOOKING-ID TO WS-CANCEL-IX.                    00046700
046800     IF WS-CANCEL-IX > 0 AND WS-CANCEL-IX NOT > WS-MAX-BOOKINGS  00046800
046900             AND WS-BKG-IN-USE(WS-CANCEL-IX)                     00046900
047000         MOVE 'Cancelled' TO WS-BKG-STAT(WS-CANCEL-IX)           00047000
047100         IF WS-BKG-SEAT-ID(WS-CANCEL-IX) > 0                     00047100
047200             PERFORM 310-FREE-SEAT                               00047200
047300             ADD +1 TO WS-CNT-SEATS-FREED                        00047300
047400             PERFORM 350-PROMOTE-QUEUE                           00047400
047500         END-IF                                                  00047500
047600     END-IF.                                                     00047600
047700                                                                 00047700
047800 310-FREE-SEAT.                                                   00047800
047810*    RE-USES THE 210-FIND-SEAT-BY-ID SCAN TO LOCATE THE SEAT     00047810
047820*    ROW BY ID (TBS-REQ-SEAT-ID IS BORROWED AS A WORK FIELD      00047820
047830*    HERE, NOT BECAUSE THIS IS A BOOKING REQUEST) AND FLIPS IT   00047830
047840*    BACK TO AVAILABLE.                                          00047840
047900     MOVE WS-BKG-SEAT-ID(WS-CANCEL-IX) TO TBS-REQ-SEAT-ID.       00047900
048000     PERFORM 210-FIND-SEAT-BY-ID.                                00048000
048100     IF SEA-FOUND                                                00048100
048200         MOVE 'Y' TO WS-SEA-AVAIL(WS-SEA-MATCH-IX)               00048200
048300     END-IF.                                                     00048300
048400                                                                 00048400
048500 350-PROMOTE-QUEUE.                                               00048500
048510*    A SEAT JUST CAME FREE - GIVE THE RAC QUEUE FOR THIS         00048510
048520*    TRAIN/ROUTE FIRST CRACK AT IT, AND IF RAC HAS NO ONE        00048520
048530*    WAITING, FALL BACK TO THE PLAIN WAITLIST.  TBSRAC AND       00048530
048540*    TBSWAIT EACH OWN THEIR OWN QUEUE FILE AND REPORT BACK       00048540
048550*    WHETHER A PASSENGER WAS PROMOTED.                           00048550
048600     MOVE 'PROMO'                        TO LK-RAC-FUNCTION.     00048600
048700     MOVE WS-BKG-TRAIN-ID(WS-CANCEL-IX)  TO LK-RAC-TRAIN-ID.     00048700
048800     MOVE WS-BKG-ROUTE-ID(WS-CANCEL-IX)  TO LK-RAC-ROUTE-ID.     00048800
048900     CALL 'TBSRAC' USING TBSRAC-LINKAGE.                         00048900
049000     IF LK-RAC-OK                                                00049000
049100         ADD +1 TO WS-CNT-PROMO-RAC                              00049100
049200     ELSE                                                        00049200
049300         MOVE 'PROMO'                       TO LK-WL-FUNCTION    00049300
049400         MOVE WS-BKG-TRAIN-ID(WS-CANCEL-IX) TO LK-WL-TRAIN-ID    00049400
049500         MOVE WS-BKG-ROUTE-ID(WS-CANCEL-IX) TO LK-WL-ROUTE-ID    00049500
049600         CALL 'TBSWAIT' USING TBSWLCL-LINKAGE                    00049600
049700         IF LK-WL-OK                                             00049700
049800             ADD +1 TO WS-CNT-PROMO-WL                           00049800
049900         END-IF                                                  00049900
050000     END-IF.                                                     00050000
050100                                                                 00050100
050200 700-OPEN-FILES.                                                  00050200
050210*    TBS-0360  PMS  071502  RERUN SUPPORT ADDED.  WS-RERUN-      00050210
050220*    SWITCH (SET FROM THE UPSI-0 BYTE ON THE JOB CARD) TELLS     00050220
050230*    US WHETHER OPERATIONS IS RESTARTING A STEP THAT ABENDED     00050230
050240*    PARTWAY THROUGH.  ON A RERUN WE OPEN SEAT-FILE-OUT AND      00050240
050250*    BOOKING-FILE-OUT EXTEND RATHER THAN OUTPUT SO THE SEATS     00050250
050260*    AND BOOKINGS ALREADY REWRITTEN BEFORE THE ABEND ARE NOT     00050260
050270*    TRUNCATED AWAY.  A NORMAL FRESH RUN OPENS THEM OUTPUT AS    00050270
050280*    BEFORE.                                                     00050280
050290     IF WS-RERUN-SWITCH = 'Y'                                    00050290
050300         OPEN INPUT   REQUEST-FILE                               00050300
050310                      TRAIN-FILE                                 00050310
050320                      ROUTE-FILE                                 00050320
050330                      SEAT-FILE                                  00050330
050340                      BOOKING-FILE                               00050340
050350              EXTEND  SEAT-FILE-OUT                              00050350
050360                      BOOKING-FILE-OUT                           00050360
050370              OUTPUT  REPORT-FILE                                00050370
050380              EXTEND  PAYMENT-FILE                               00050380
050390     ELSE                                                        00050390
050400         OPEN INPUT   REQUEST-FILE                               00050400
050410                      TRAIN-FILE                                 00050410
050420                      ROUTE-FILE                                 00050420
050430                      SEAT-FILE                                  00050430
050440                      BOOKING-FILE                               00050440
050450              OUTPUT  SEAT-FILE-OUT                              00050450
050460                      BOOKING-FILE-OUT                           00050460
050470                      REPORT-FILE                                00050470
050480              EXTEND  PAYMENT-FILE                               00050480
050490     END-IF.                                                     00050490
050500*    A REQUEST OR TRAIN FILE THAT WILL NOT OPEN MEANS THE STEP   00050500
050510*    CANNOT PRODUCE A VALID BOOKING REGISTER FOR THE RUN, SO WE  00050510
050520*    BRANCH OUT OF THE NORMAL PARAGRAPH FLOW WITH GO TO AND      00050520
050530*    ABORT THE STEP RATHER THAN FALL THROUGH TO READ A REQUEST   00050530
050540*    FILE THAT NEVER OPENED.                                     00050540
050550     IF WS-REQFILE-STATUS NOT = '00'                             00050550
050560         DISPLAY 'ERROR OPENING REQUEST-FILE. RC: '              00050560
050570                 WS-REQFILE-STATUS                               00050570
050580         GO TO 799-OPEN-ERROR                                    00050580
050590     END-IF.                                                     00050590
050600     IF WS-TRNFILE-STATUS NOT = '00'                             00050600
050610         DISPLAY 'ERROR OPENING TRAIN-FILE. RC: '                00050610
050620                 WS-TRNFILE-STATUS                               00050620
050630         GO TO 799-OPEN-ERROR                                    00050630
050640     END-IF.                                                     00050640
050650*    BOOKING-FILE STATUS 05 JUST MEANS THIS IS THE VERY FIRST    00050650
050660*    RUN OF THE SYSTEM AND THE BOOKING MASTER HAS NOT BEEN       00050660
050670*    CREATED YET - THAT IS NOT AN ERROR CONDITION.  ANY OTHER    00050670
050680*    NON-ZERO STATUS IS FATAL.                                   00050680
050690     IF WS-BKGFILE-STATUS NOT = '00' AND WS-BKGFILE-STATUS       00050690
050700             NOT = '05'                                          00050700
050710         DISPLAY 'ERROR OPENING BOOKING-FILE. RC: '              00050710
050720                 WS-BKGFILE-STATUS                               00050720
050730         GO TO 799-OPEN-ERROR                                    00050730
050740     END-IF.                                                     00050740
050750     GO TO 700-EXIT.                                              00050750
050760 799-OPEN-ERROR.                                                  00050760
050770*    HARD ABORT - A REQUIRED MASTER OR REQUEST FILE DID NOT      00050770
050780*    OPEN, SO THERE IS NO POINT LETTING THE STEP CONTINUE.       00050780
050790*    RETURN-CODE 16 TELLS THE SCHEDULER THIS STEP FAILED SO      00050790
050800*    DOWNSTREAM STEPS IN THE JOB DO NOT RUN AGAINST BAD DATA.    00050800
050810     MOVE 16 TO RETURN-CODE.                                     00050810
050820     MOVE 'Y' TO WS-REQ-EOF.                                     00050820
050830     GOBACK.                                                     00050830
050840 700-EXIT.                                                       00050840
050850     EXIT.                                                       00050850
050860                                                                 00050860
053200 710-READ-REQUEST-FILE.                                          00053200
053250*    ONE REQUEST RECORD PER CALL - NO PRIOR-RECORD LOOKAHEAD IS  00053250
053260*    NEEDED SINCE THE TRANSACTION FILE IS NOT CONTROL-BROKEN.    00053260
053300     READ REQUEST-FILE                                           00053300
053400       AT END MOVE 'Y' TO WS-REQ-EOF.                            00053400
053500                                                                 00053500
053600 750-LOAD-TRAIN-TABLE.                                           00053600
053610*    750 THRU 758 ARE THE FOUR MASTER-FILE LOADERS, PERFORMED    00053610
053620*    AS ONE THRU RANGE FROM 000-MAIN - TRAIN, ROUTE, SEAT AND    00053620
053630*    BOOKING, IN THAT PHYSICAL ORDER.  EACH LOADER PERFORMS ITS  00053630
053640*    OWN READ PARAGRAPH UNTIL THAT FILE'S STATUS GOES TO '10'    00053640
053650*    (END OF FILE) BEFORE FALLING THROUGH TO THE NEXT LOADER.    00053650
053700     PERFORM 755-READ-ONE-TRAIN UNTIL WS-TRNFILE-STATUS = '10'.  00053700
053800                                                                 00053800
053900 755-READ-ONE-TRAIN.                                             00053900
053910*    NO AT END CLAUSE - END OF FILE IS DETECTED BY TESTING       00053910
053920*    WS-TRNFILE-STATUS AFTER THE READ, THE HOUSE STANDARD FOR    00053920
053930*    THIS SYSTEM'S SEQUENTIAL TABLE LOADS.  ANY STATUS OTHER     00053930
053940*    THAN '00' (RECORD READ) IS NORMALIZED TO '10' SO THE        00053940
053950*    PERFORM UNTIL IN 750 STOPS CLEANLY EVEN ON A READ ERROR.    00053950
054000     READ TRAIN-FILE INTO TRN-TRAIN-RECORD.                       00054000
054100     IF WS-TRNFILE-STATUS = '00'                                 00054100
054200         ADD +1 TO WS-TRN-COUNT                                  00054200
054300         MOVE TRN-TRAIN-ID     TO WS-TRN-ID(WS-TRN-COUNT)        00054300
054400         MOVE TRN-TRAIN-NAME   TO WS-TRN-NAME(WS-TRN-COUNT)      00054400
054500         MOVE TRN-TRAIN-NUMBER TO WS-TRN-NUMBER(WS-TRN-COUNT)    00054500
054600     ELSE                                                        00054600
054700         IF WS-TRNFILE-STATUS NOT = '10'                         00054700
054800             MOVE '10' TO WS-TRNFILE-STATUS                      00054800
054900         END-IF                                                  00054900
055000     END-IF.                                                     00055000
055100                                                                 00055100
055200 751-LOAD-ROUTE-TABLE.                                           00055200
055300     PERFORM 756-READ-ONE-ROUTE UNTIL WS-RTEFILE-STATUS = '10'.  00055300
055400                                                                 00055400
055500 756-READ-ONE-ROUTE.                                             00055500
055510*    ONE ROUTE ROW PER TRAIN/SOURCE/DEST COMBINATION - PRICE     00055510
055520*    AND SCHEDULE TIMES ARE CARRIED IN NUMERIC FORM (RTE-        00055520
055530*    DEPARTURE-TIME-N/RTE-ARRIVAL-TIME-N) SO 220-FIND-ROUTE-BY-  00055530
055540*    ID CAN PRICE A BOOKING WITHOUT ANY EDITING LOGIC.           00055540
055600     READ ROUTE-FILE INTO RTE-ROUTE-RECORD.                       00055600
055700     IF WS-RTEFILE-STATUS = '00'                                 00055700
055800         ADD +1 TO WS-RTE-COUNT                                  00055800
055900         MOVE RTE-ROUTE-ID     TO WS-RTE-ID(WS-RTE-COUNT)        00055900
056000         MOVE RTE-TRAIN-ID     TO WS-RTE-TRAIN-ID(WS-RTE-COUNT)  00056000
056100         MOVE RTE-SOURCE-STATION TO WS-RTE-SOURCE(WS-RTE-COUNT)  00056100
056200         MOVE RTE-DEST-STATION TO WS-RTE-DEST(WS-RTE-COUNT)      00056200
056300         MOVE RTE-DEPARTURE-TIME-N                               00056300
056320             TO WS-RTE-DEP-TIME(WS-RTE-COUNT)                    00056320
056400         MOVE RTE-ARRIVAL-TIME-N                                 00056400
056420             TO WS-RTE-ARR-TIME(WS-RTE-COUNT)                    00056420
056500         MOVE RTE-PRICE        TO WS-RTE-PRICE(WS-RTE-COUNT)     00056500
056600     ELSE                                                        00056600
056700         IF WS-RTEFILE-STATUS NOT = '10'                         00056700
056800             MOVE '10' TO WS-RTEFILE-STATUS                      00056800
056900         END-IF                                                  00056900
057000     END-IF.                                                     00057000
057100                                                                 00057100
057200 752-LOAD-SEAT-TABLE.                                            00057200
057300     PERFORM 757-READ-ONE-SEAT UNTIL WS-SEAFILE-STATUS = '10'.   00057300
057400                                                                 00057400
057500 757-READ-ONE-SEAT.                                              00057500
057510*    WS-SEA-AVAIL IS THE LIVE AVAILABILITY FLAG THIS PROGRAM     00057510
057520*    FLIPS AS BOOKINGS ARE CONFIRMED AND CANCELLED - THE VALUE   00057520
057530*    LOADED HERE FROM SEA-IS-AVAILABLE IS JUST THE STARTING      00057530
057540*    POINT FOR THE RUN, TAKEN FROM WHERE THE PRIOR RUN LEFT IT.  00057540
057600     READ SEAT-FILE INTO SEA-SEAT-RECORD.                        00057600
057700     IF WS-SEAFILE-STATUS = '00'                                 00057700
057800         ADD +1 TO WS-SEA-COUNT                                  00057800
057900         MOVE SEA-SEAT-ID      TO WS-SEA-ID(WS-SEA-COUNT)        00057900
058000         MOVE SEA-TRAIN-ID     TO WS-SEA-TRAIN-ID(WS-SEA-COUNT)  00058000
058100         MOVE SEA-SEAT-NUMBER  TO WS-SEA-NUMBER(WS-SEA-COUNT)    00058100
058200         MOVE SEA-BERTH-TYPE   TO WS-SEA-BERTH(WS-SEA-COUNT)     00058200
058300         MOVE SEA-IS-AVAILABLE TO WS-SEA-AVAIL(WS-SEA-COUNT)     00058300
058400     ELSE                                                        00058400
058500         IF WS-SEAFILE-STATUS NOT = '10'                         00058500
058600             MOVE '10' TO WS-SEAFILE-STATUS                      00058600
058700         END-IF                                                  00058700
058800     END-IF.                                                     00058800
058900                                                                 00058900
059000 753-LOAD-BOOKING-TABLE.                                          00059000
059010*    A MISSING BOOKING-FILE (STATUS 05, TOLERATED BY 700-OPEN-   00059010
059020*    FILES ON THE FIRST-EVER RUN) SIMPLY MEANS THIS LOOP READS   00059020
059030*    ZERO RECORDS AND WS-BKG-COUNT/WS-NEXT-BOOKING-ID START      00059030
059040*    FROM THEIR WORKING-STORAGE VALUE OF ZERO.                   00059040
059100     PERFORM 758-READ-ONE-BOOKING UNTIL WS-BKGFILE-STATUS = '10'.00059100
059200                                                                 00059200
059300 758-READ-ONE-BOOKING.                                            00059300
059310*    WS-NEXT-BOOKING-ID IS DRIVEN UP TO THE HIGHEST BOOKING-ID   00059310
059320*    ALREADY ON THE MASTER SO NEW BOOKINGS CREATED THIS RUN      00059320
059330*    (250-CONFIRM-SEAT, 262-WRITE-OVERFLOW-BOOKING) NEVER REUSE  00059330
059340*    AN ID FROM A PRIOR RUN.                                     00059340
059400     READ BOOKING-FILE INTO BKG-BOOKING-RECORD.                   00059400
059500     IF WS-BKGFILE-STATUS = '00'                                 00059500
059600         MOVE BKG-BOOKING-ID TO WS-CANCEL-IX                     00059600
059700         MOVE 'Y'            TO WS-BKG-USED(WS-CANCEL-IX)        00059700
059800         MOVE BKG-USER-ID    TO WS-BKG-USER-ID(WS-CANCEL-IX)     00059800
059900         MOVE BKG-SEAT-ID    TO WS-BKG-SEAT-ID(WS-CANCEL-IX)     00059900
060000         MOVE BKG-TRAIN-ID   TO WS-BKG-TRAIN-ID(WS-CANCEL-IX)    00060000
060100         MOVE BKG-ROUTE-ID   TO WS-BKG-ROUTE-ID(WS-CANCEL-IX)    00060100
060200         MOVE BKG-PASSENGER-NAME TO WS-BKG-PASS-NAME(WS-CANCEL-IX)00060200
060300         MOVE BKG-PASSENGER-AGE  TO WS-BKG-PASS-AGE(WS-CANCEL-IX)00060300
060400         MOVE BKG-BOOKING-STATUS TO WS-BKG-STAT(WS-CANCEL-IX)    00060400
060500         MOVE BKG-BOOKING-DATE-N TO WS-BKG-DATE(WS-CANCEL-IX)    00060500
060600         MOVE BKG-BOOKING-CLOCK-N TO WS-BKG-TIME(WS-CANCEL-IX)   00060600
060700         MOVE BKG-PRICE          TO WS-BKG-PRICE(WS-CANCEL-IX)   00060700
060800         ADD +1 TO WS-BKG-COUNT                                  00060800
060900         IF BKG-BOOKING-ID > WS-NEXT-BOOKING-ID                  00060900
061000             MOVE BKG-BOOKING-ID TO WS-NEXT-BOOKING-ID           00061000
061100         END-IF                                                  00061100
061200     ELSE                                                        00061200
061300         IF WS-BKGFILE-STATUS NOT = '10'                         00061300
061400             MOVE '10' TO WS-BKGFILE-STATUS                      00061400
061500         END-IF                                                  00061500
061600     END-IF.                                                     00061600
061700                                                                 00061700
061800 790-CLOSE-FILES.                                                 00061800
061810*    CLOSES EVERY FILE THIS PROGRAM TOUCHED, INPUT AND OUTPUT    00061810
061820*    ALIKE, IN A SINGLE CLOSE STATEMENT - MATCHES THE OPEN LIST  00061820
061830*    IN 700-OPEN-FILES ONE FOR ONE.                              00061830
061900     CLOSE REQUEST-FILE                                          00061900
062000           TRAIN-FILE                                             00062000
062100           ROUTE-FILE                                             00062100
062200           SEAT-FILE                                              00062200
062300           SEAT-FILE-OUT                                          00062300
062400           BOOKING-FILE                                           00062400
062500           BOOKING-FILE-OUT                                       00062500
062600           PAYMENT-FILE                                           00062600
062700           REPORT-FILE.                                           00062700
062800                                                                 00062800
062900 800-INIT-REPORT.                                                00062900
062910*    PAGE 1 HEADING ONLY - THIS IS A SINGLE-PAGE SUMMARY REPORT, 00062910
062920*    NOT A DETAIL LISTING, SO THE HEADING IS WRITTEN ONCE AT     00062920
062930*    THE TOP AND THE COUNTERS BELOW IT AT END OF RUN.            00062930
063000     MOVE CURRENT-YEAR   TO RPT-YY.                              00063000
063100     MOVE CURRENT-MONTH  TO RPT-MM.                              00063100
063200     MOVE CURRENT-DAY    TO RPT-DD.                              00063200
063300     MOVE CURRENT-HOUR   TO RPT-HH.                              00063300
063400     MOVE CURRENT-MINUTE TO RPT-MIN.                             00063400
063500     MOVE CURRENT-SECOND TO RPT-SS.                              00063500
063600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00063600
063700                                                                 00063700
063800 850-WRITE-SUMMARY-RPT.                                          00063800
063810*    ONE LINE PER RUN COUNTER, IN THE SAME ORDER THE COUNTERS    00063810
063820*    ARE INCREMENTED THROUGH THE PROGRAM - REQUESTS, THEN        00063820
063830*    CONFIRMED/RAC/WAITLIST, THEN CANCELS, THEN PROMOTIONS,      00063830
063840*    THEN THE REVENUE TOTAL.                                     00063840
063900     WRITE REPORT-RECORD FROM RPT-TITLE-LINE1 AFTER 2.           00063900
064000     WRITE REPORT-RECORD FROM RPT-TITLE-LINE2.                   00064000
064100     MOVE 'BOOK REQUESTS PROCESSED ............' TO RPT-SUM-LABEL.00064100
064200     MOVE WS-CNT-BOOK-REQ  TO RPT-SUM-VALUE.                     00064200
064300     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00064300
064400     MOVE '  CONFIRMED .........................'                00064400
064420         TO RPT-SUM-LABEL.                                       00064420
064500     MOVE WS-CNT-CONFIRMED TO RPT-SUM-VALUE.                     00064500
064600     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00064600
064700     MOVE '  ADMITTED TO RAC ...................'                00064700
064720         TO RPT-SUM-LABEL.                                       00064720
064800     MOVE WS-CNT-RAC-ADMIT TO RPT-SUM-VALUE.                     00064800
064900     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00064900
065000     MOVE '  ADMITTED TO WAITLIST ..............'                00065000
065020         TO RPT-SUM-LABEL.                                       00065020
065100     MOVE WS-CNT-WL-ADMIT  TO RPT-SUM-VALUE.                     00065100
065200     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00065200
065300     MOVE 'CANCEL REQUESTS PROCESSED ..........' TO RPT-SUM-LABEL.00065300
065400     MOVE WS-CNT-CANCEL-REQ TO RPT-SUM-VALUE.                    00065400
065500     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00065500
065600     MOVE '  SEATS FREED .......................'                00065600
065620         TO RPT-SUM-LABEL.                                       00065620
065700     MOVE WS-CNT-SEATS-FREED TO RPT-SUM-VALUE.                   00065700
065800     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00065800
065900     MOVE '  PROMOTED FROM RAC .................'                00065900
065920         TO RPT-SUM-LABEL.                                       00065920
066000     MOVE WS-CNT-PROMO-RAC TO RPT-SUM-VALUE.                     00066000
066100     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00066100
066200     MOVE '  PROMOTED FROM WAITLIST ............'                00066200
066220         TO RPT-SUM-LABEL.                                       00066220
066300     MOVE WS-CNT-PROMO-WL  TO RPT-SUM-VALUE.                     00066300
066400     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                  00066400
066500     MOVE 'TOTAL PAYMENTS POSTED ..............' TO RPT-SUM-LABEL.00066500
066600     MOVE WS-TOT-PAYMENTS  TO RPT-SUM-AMOUNT.                    00066600
066700     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE-AMT.              00066700
066800                                                                 00066800
066900 900-REWRITE-SEATS.                                               00066900
066910*    THE IN-CORE SEAT TABLE IS THE SYSTEM OF RECORD FOR THE      00066910
066920*    DURATION OF THE RUN - WHATEVER WS-SEA-AVAIL SAYS RIGHT NOW  00066920
066930*    IS WHAT GOES BACK OUT TO SEAT-FILE-OUT, ONE ROW PER TABLE   00066930
066940*    ENTRY, IN TABLE ORDER (WHICH IS LOAD ORDER FROM 752).       00066940
067000     PERFORM 905-WRITE-ONE-SEAT                                  00067000
067050        VARYING WS-SEA-IX FROM 1 BY 1                            00067050
067100          UNTIL WS-SEA-IX > WS-SEA-COUNT.                        00067100
067200                                                                 00067200
067300 905-WRITE-ONE-SEAT.                                              00067300
067310*    ONE OUTPUT RECORD PER TABLE ROW - THE SEAT NUMBER AND       00067310
067320*    BERTH TYPE NEVER CHANGE ACROSS A RUN, ONLY THE AVAILABLE    00067320
067330*    FLAG DOES, BUT ALL FIVE FIELDS ARE REWRITTEN EVERY TIME     00067330
067340*    SINCE SEAT-FILE-OUT IS A FULL REPLACEMENT COPY, NOT A       00067340
067350*    CHANGED-RECORDS-ONLY EXTRACT.                               00067350
067400     MOVE WS-SEA-ID(WS-SEA-IX)     TO SEAO-SEAT-ID.               00067400
067500     MOVE WS-SEA-TRAIN-ID(WS-SEA-IX) TO SEAO-TRAIN-ID.            00067500
067600     MOVE WS-SEA-NUMBER(WS-SEA-IX) TO SEAO-SEAT-NUMBER.           00067600
067700     MOVE WS-SEA-BERTH(WS-SEA-IX)  TO SEAO-BERTH-TYPE.            00067700
067800     MOVE WS-SEA-AVAIL(WS-SEA-IX)  TO SEAO-IS-AVAILABLE.          00067800
067900     WRITE SEAO-SEAT-RECORD.                                      00067900
068000                                                                 00068000
068100 901-REWRITE-BOOKINGS.                                            00068100
068110*    WS-CANCEL-IX IS BORROWED AGAIN HERE AS A PLAIN LOOP         00068110
068120*    SUBSCRIPT (NOTHING IS BEING CANCELLED) - IT RANGES 1 THRU   00068120
068130*    WS-NEXT-BOOKING-ID SINCE BOOKING-ID DOUBLES AS THE TABLE    00068130
068140*    SUBSCRIPT THROUGHOUT THIS PROGRAM.                          00068140
068200     PERFORM 906-WRITE-ONE-BOOKING                                00068200
068300        VARYING WS-CANCEL-IX FROM 1 BY 1                         00068300
068400          UNTIL WS-CANCEL-IX > WS-NEXT-BOOKING-ID.               00068400
068500                                                                 00068500
068600 906-WRITE-ONE-BOOKING.                                           00068600
068610*    A CANCELLED-AND-NEVER-REUSED BOOKING SLOT (WS-BKG-IN-USE    00068610
068620*    NEVER SET) IS SIMPLY SKIPPED - NO OUTPUT ROW IS WRITTEN     00068620
068630*    FOR A SLOT THAT WAS NEVER ASSIGNED A BOOKING THIS SYSTEM.   00068630
068700     IF WS-BKG-IN-USE(WS-CANCEL-IX)                              00068700
068800         MOVE WS-CANCEL-IX               TO BKGO-BOOKING-ID      00068800
068900         MOVE WS-BKG-USER-ID(WS-CANCEL-IX)   TO BKGO-USER-ID     00068900
069000         MOVE WS-BKG-SEAT-ID(WS-CANCEL-IX)   TO BKGO-SEAT-ID     00069000
069100         MOVE WS-BKG-TRAIN-ID(WS-CANCEL-IX)  TO BKGO-TRAIN-ID    00069100
069200         MOVE WS-BKG-ROUTE-ID(WS-CANCEL-IX)  TO BKGO-ROUTE-ID    00069200
069300         MOVE WS-BKG-PASS-NAME(WS-CANCEL-IX)                     00069300
069320             TO BKGO-PASSENGER-NAME                               00069320
069400         MOVE WS-BKG-PASS-AGE(WS-CANCEL-IX)                      00069400
069420             TO BKGO-PASSENGER-AGE                                00069420
069500         MOVE WS-BKG-STAT(WS-CANCEL-IX)                          00069500
069520             TO BKGO-BOOKING-STATUS                               00069520
069600         MOVE WS-BKG-DATE(WS-CANCEL-IX)                          00069600
069620             TO BKGO-BOOKING-DATE-N                               00069620
069700         MOVE WS-BKG-TIME(WS-CANCEL-IX)                          00069700
069720             TO BKGO-BOOKING-CLOCK-N                              00069720
069800         MOVE WS-BKG-PRICE(WS-CANCEL-IX)     TO BKGO-PRICE       00069800
069900         WRITE BKGO-BOOKING-RECORD                                00069900
070000     END-IF.                                                     00070000
070100                                                                 00070100
070200 902-CLOSE-QUEUES.                                                00070200
070210*    TELLS TBSRAC AND TBSWAIT TO CLOSE THEIR OWN QUEUE FILES -   00070210
070220*    THIS PROGRAM NEVER OPENS THE RAC OR WAITLIST FILES ITSELF,  00070220
070230*    ONLY THE SUBPROGRAMS THAT OWN THEM DO, SO CLOSING THEM IS   00070230
070240*    ALSO DONE BY FUNCTION-CODE CALL RATHER THAN A CLOSE VERB.   00070240
070300     MOVE 'CLOSE' TO LK-RAC-FUNCTION.                            00070300
070400     CALL 'TBSRAC' USING TBSRAC-LINKAGE.                         00070400
070500     MOVE 'CLOSE' TO LK-WL-FUNCTION.                             00070500
070600     CALL 'TBSWAIT' USING TBSWLCL-LINKAGE.                       00070600
