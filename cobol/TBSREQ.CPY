000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSREQ                                          00000300
000400*   TITLE       BATCH BOOKING REQUEST TRANSACTION RECORD        00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   ONE ENTRY PER BOOK OR CANCEL REQUEST IN THE NIGHTLY INPUT    00000700
000800*   FEED.  REQUEST-FILE IS PROCESSED STRICTLY IN THE ORDER IT    00000800
000900*   ARRIVES - THERE IS NO SORT KEY ON THIS FILE.  USED ONLY IN   00000900
001000*   THE ONE FD SO NO REPLACING PREFIX IS NEEDED.                00001000
001100*                                                                00001100
001200*   MAINTENANCE                                                 00001200
001300*   ---------------------------------------------------------   00001300
001400*   YYMMDD  BY    TICKET     DESCRIPTION                        00001400
001500*   ---------------------------------------------------------   00001500
001600*   890304  RHT   TBS-0012   ORIGINAL COPYBOOK                  00001600
001700*   911118  RHT   TBS-0107   ADDED REQ-SEAT-ID (PREFERRED SEAT) 00001700
001800****************************************************************00001800
001900 01  TBS-REQUEST-RECORD.                                        00001900
002000     05  TBS-REQ-TYPE                 PIC X(06).                 00002000
002100         88  TBS-REQ-IS-BOOK              VALUE 'BOOK  '.        00002100
002200         88  TBS-REQ-IS-CANCEL            VALUE 'CANCEL'.        00002200
002300     05  TBS-REQ-USER-ID              PIC 9(06).                 00002300
002400     05  TBS-REQ-TRAIN-ID             PIC 9(04).                 00002400
002500     05  TBS-REQ-ROUTE-ID             PIC 9(04).                 00002500
002600     05  TBS-REQ-SEAT-ID              PIC 9(06).                 00002600
002700     05  TBS-REQ-PASSENGER-NAME       PIC X(30).                 00002700
002800     05  TBS-REQ-PASSENGER-AGE        PIC 9(03).                 00002800
002900     05  TBS-REQ-BOOKING-ID           PIC 9(06).                 00002900
003000     05  FILLER                       PIC X(20).                 00003000
