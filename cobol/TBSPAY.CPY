000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSPAY                                          00000300
000400*   TITLE       PAYMENT RECORD                                  00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   ONE ENTRY WRITTEN PER CONFIRMED BOOKING - PAYMENT-FILE IS    00000700
000800*   EXTEND-ONLY, NO REPLACING PREFIX REQUIRED SINCE THE LAYOUT   00000800
000900*   IS USED ONLY IN THE ONE FD.                                 00000900
001000*                                                                00001000
001100*   MAINTENANCE                                                 00001100
001200*   ---------------------------------------------------------   00001200
001300*   YYMMDD  BY    TICKET     DESCRIPTION                        00001300
001400*   ---------------------------------------------------------   00001400
001500*   890711  RHT   TBS-0019   ORIGINAL COPYBOOK                  00001500
001600****************************************************************00001600
001700 01  TBS-PAYMENT-RECORD.                                        00001700
001800     05  TBS-PAY-BOOKING-ID           PIC 9(06).                 00001800
001900     05  TBS-PAY-AMOUNT               PIC S9(7)V99 COMP-3.       00001900
002000     05  TBS-PAY-STATUS               PIC X(09).                 00002000
002100         88  TBS-PAY-SUCCESS              VALUE 'Success  '.    00002100
002200         88  TBS-PAY-FAILED               VALUE 'Failed   '.    00002200
002300     05  FILLER                       PIC X(20).                 00002300
