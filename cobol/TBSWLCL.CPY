000100****************************************************************00000100
000200*                                                                00000200
000300*   COPYBOOK    TBSWLCL                                         00000300
000400*   TITLE       LINKAGE COMMUNICATION AREA FOR CALL 'TBSWAIT'   00000400
000500*   SYSTEM      TBS - TRAIN BOOKING SYSTEM                       00000500
000600*                                                                00000600
000700*   SAME SHAPE AS TBSRACL - TBSBOOK FILLS THIS IN AND CALLS      00000700
000800*   TBSWAIT, WHICH OWNS WAITLIST-FILE AND THE QUEUE DISCIPLINE.  00000800
000900*   NO CAP ON THIS QUEUE SO LK-WL-RETURN-CODE HAS NO CAP-        00000900
001000*   EXCEEDED VALUE.                                             00001000
001100*                                                                00001100
001200*   LK-WL-FUNCTION VALUES - 'ADD  ', 'PROMO', 'CLOSE' - SAME     00001200
001300*   MEANING AS THE MATCHING TBSRACL VALUES.                     00001300
001400*                                                                00001400
001500*   MAINTENANCE                                                 00001500
001600*   ---------------------------------------------------------   00001600
001700*   YYMMDD  BY    TICKET     DESCRIPTION                        00001700
001800*   ---------------------------------------------------------   00001800
001900*   890711  RHT   TBS-0019   ORIGINAL COPYBOOK                  00001900
002000****************************************************************00002000
002100 01  TBSWLCL-LINKAGE.                                           00002100
002200     05  LK-WL-FUNCTION             PIC X(05).                  00002200
002300     05  LK-WL-TRAIN-ID             PIC 9(04).                  00002300
002400     05  LK-WL-ROUTE-ID             PIC 9(04).                  00002400
002500     05  LK-WL-USER-ID              PIC 9(06).                  00002500
002600     05  LK-WL-CURR-DATE            PIC 9(08).                  00002600
002700     05  LK-WL-CURR-TIME            PIC 9(06).                  00002700
002800     05  LK-WL-COUNT                PIC 9(04).                  00002800
002900     05  LK-WL-PROMOTED-USER-ID     PIC 9(06).                  00002900
003000     05  LK-WL-RETURN-CODE          PIC X(01).                  00003000
003100         88  LK-WL-OK                   VALUE '0'.              00003100
003200         88  LK-WL-NONE-ELIGIBLE        VALUE '1'.              00003200
003300     05  FILLER                     PIC X(10).                  00003300
